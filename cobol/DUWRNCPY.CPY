000100******************************************************************
000200*                                                                *
000300*    DUWRNCPY  -  WARNING NOTIFICATION OUTPUT RECORD             *
000400*                 DATA USAGE MONITOR (DU) SYSTEM                 *
000500*                                                                *
000600* FILE    :   WARNINGS  -  LINE SEQUENTIAL OUTPUT                *
000700*                                                                *
000800* ONE RECORD WRITTEN BY DUSAMPL EACH TIME THE WARNING RULE FIRES.*
000900*                                                                *
001000******************************************************************
001100*
001200* CHANGE HISTORY ------------------------------------------------
001300* 04/02/2024 DLC ORIGINAL MEMBER - DATA USAGE MONITOR PROJECT.
001400* END OF HISTORY ------------------------------------------------
001500*
001600 01  WARN-RECORD.
001700     05  WARN-UID                 PIC 9(9).
001800     05  WARN-LABEL               PIC X(40).
001900     05  WARN-FIRST               PIC 9(1).
002000         88  WARN-IS-FIRST-TIME            VALUE 1.
002100         88  WARN-IS-REPEAT                VALUE 0.
002200     05  WARN-FAST-AVG            PIC 9(15).
002300     05  WARN-SLOW-AVG            PIC 9(15).
002400     05  FILLER                   PIC X(1).
