000100******************************************************************
000200*                                                                *
000300*    DUNETCPY  -  NETWORK STATISTICS SAMPLE RECORD               *
000400*                 DATA USAGE MONITOR (DU) SYSTEM                 *
000500*                                                                *
000600* FILE    :   NETSTATS  -  LINE SEQUENTIAL, UNORDERED, ONE       *
000700*             RECORD PER TRAFFIC ENTRY FOR THE CURRENT CYCLE     *
000800*                                                                *
000900* THE IN-MEMORY PER-APPLICATION AGGREGATION TABLE BUILT FROM     *
000950* THESE RECORDS LIVES IN ITS OWN MEMBER, DUITMCPY, SO THIS ONE   *
000970* CAN BE COPYD INTO THE FILE SECTION ALONE WITHOUT PULLING A     *
000980* WORKING-STORAGE TABLE IN WITH IT.                              *
001000******************************************************************
001100*
001200* CHANGE HISTORY ------------------------------------------------
001250* 06/24/2024 DLC SPLIT OFF ITEM-TABLE INTO DUITMCPY SO NS-RECORD        DLC0624
001270*               NO LONGER DOUBLE-DEFINES WHEN DUSAMPL COPIES THIS       DLC0624
001280*               MEMBER INTO THE FILE SECTION (TICKET DU-030).          DLC0624
001300* 04/02/2024 DLC ORIGINAL MEMBER - DATA USAGE MONITOR PROJECT.
001400* END OF HISTORY ------------------------------------------------
001500*
001600 01  NS-RECORD.
001700     05  NS-UID                   PIC 9(9).
001800     05  NS-RX-BYTES              PIC 9(15).
001900     05  NS-TX-BYTES              PIC 9(15).
002000     05  FILLER                   PIC X(1).
