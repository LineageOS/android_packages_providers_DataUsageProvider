000100******************************************************************
000200*                                                                *
000300*    BATCHINI  -  COMMON BATCH JOB-START BOILERPLATE             *
000400*                 SHARED COPY BOOK - ALL APPLICATIONS            *
000500*                                                                *
000600******************************************************************
000700*
000800* CHANGE HISTORY ------------------------------------------------
000900* 03/09/2008 DLC ORIGINAL MEMBER.
001000* 10/23/2019 DLC ADDED RUN DATE / RUN TIME BANNER.
001100* END OF HISTORY ------------------------------------------------
001200*
001300     MOVE ZERO                    TO RTC-CODE.
001400     DISPLAY SPACES               UPON PRINTER.
001500     ACCEPT  WS-RUN-DATE          FROM DATE.
001600     ACCEPT  WS-RUN-TIME          FROM TIME.
001700     DISPLAY THIS-PGM ' STARTING - ' WS-RUN-DATE '/' WS-RUN-TIME
001800                                   UPON PRINTER.
