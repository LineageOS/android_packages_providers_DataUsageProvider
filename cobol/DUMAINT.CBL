000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    DUMAINT.
000900 AUTHOR.        DAVE L CLARK.
001000 DATE-WRITTEN.  APRIL 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       DATA USAGE MASTER FILE (DATAUSAGE) KEEPER.
001500*               SUBPROGRAM - OWNS ALL PHYSICAL I-O AGAINST
001600*               THE DATAUSAGE VSAM FILE.  CALLED BY DUUTIL,
001700*               DUSAMPL, DUINSTL AND DUNOTIF THROUGH DUMANPRM.
001800*
001900* CHANGE HISTORY ------------------------------------------------
002000* 04/94     DLC ORIGINAL PROGRAM.
002100* 11/94     DLC ADDED GET FUNCTION FOR READ-ONLY CALLERS.
002200* 02/95     DLC FIXED DUPLICATE-KEY ABEND ON RE-ADD OF A
002300*               PREVIOUSLY DELETED APPLICATION ID.
002400* 07/96     DLC ADDED CONTROL-RECORD NEXT-ID SCHEME SO DU-ID
002500*               SURVIVES A PURGE-AND-RELOAD OF DATAUSAGE.
002600* 03/98     DLC Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
002700*               THIS MEMBER, REVIEWED AND SIGNED OFF.
002800* 09/99     DLC Y2K REMEDIATION - FINAL SIGN-OFF, NO CHANGE.
002900* 06/01     DLC ADDED DELETE FUNCTION (PR-0142, REMOVE ON
003000*               PACKAGE_REMOVED EVENT).
003100* 01/04     DLC REWORKED B90-CHECK-STATUS TO SHARED VSMSTATP.
003200* 08/07     DLC ADDED SUPPLIED-FLAGS GROUP SO A PARTIAL UPDATE
003300*               (ENABLE ONLY, LABEL ONLY) DOES NOT STOMP THE
003400*               REST OF THE RECORD ON UPSERT.
003500* 05/11     DLC CORRECTED CLOSE LOGIC - CONTROL RECORD WAS NOT
003600*               BEING REWRITTEN WHEN THE LAST CALL OF A RUN WAS
003700*               AN ADD (PR-0398).
003800* 10/23/2019 DLC CONVERTED WORKING COUNTERS TO COMP PER SHOP
003900*               STANDARD (STD-0007).
004000* 04/02/2024 DLC ADDED DUMP-SET-AVERAGES SO DUSAMPL CAN UPSERT          DLC0424
004100*               SLOW/FAST AVERAGES IN ONE CALL (TICKET DU-014).         DLC0424
004150* 06/24/2024 DLC ADDED START-BROWSE/NEXT-ENABLED SO DUSAMPL CAN          DLC0624
004170*               WALK DU-ENABLE = 1 RECORDS WITHOUT OPENING THE           DLC0624
004180*               FILE ITSELF (TICKET DU-029).                            DLC0624
004190* 07/18/2024 DLC REMOVED DUPLICATE B90/B95 WRAPPER AROUND COPY          DLC0724
004192*               VSMSTATP - MEMBER ALREADY SUPPLIES THE PARAGRAPH.       DLC0724
004194*               ALSO SET VSUB BEFORE USE SO THE COPYBOOK'S EVALUATE     DLC0724
004196*               ACTUALLY KEYS OFF SLOT 1 INSTEAD OF ITS DEFAULT OF      DLC0724
004198*               ZERO (TICKET DU-035).                                   DLC0724
004200* END OF HISTORY ------------------------------------------------
004300*
004400/*****************************************************************
004500*                                                                *
004600*    ENVIRONMENT DIVISION                                        *
004700*                                                                *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000*
005100******************************************************************
005200*    CONFIGURATION SECTION                                       *
005300******************************************************************
005400 CONFIGURATION SECTION.
005500*
005600 SOURCE-COMPUTER. IBM-2086-A04-140.
005700 OBJECT-COMPUTER. IBM-2086-A04-140.
005800*
005900 SPECIAL-NAMES.
006000     SYSLST IS PRINTER,
006100     UPSI-7 ON STATUS IS WITH-UPDATES.
006200*
006300******************************************************************
006400*    INPUT-OUTPUT SECTION                                        *
006500******************************************************************
006600 INPUT-OUTPUT SECTION.
006700*
006800 FILE-CONTROL.
006900*
007000     SELECT DATAUSAGE
007100         ASSIGN TO DATAUSAG
007200         ACCESS IS DYNAMIC  INDEXED
007300         RECORD KEY IS DU-UID
007400         FILE STATUS IS FILE1-STAT
007500                        FILE1-FDBK.
007600*
007700/*****************************************************************
007800*                                                                *
007900*    DATA DIVISION                                               *
008000*                                                                *
008100******************************************************************
008200 DATA DIVISION.
008300*
008400******************************************************************
008500*    FILE SECTION                                                *
008600******************************************************************
008700 FILE SECTION.
008800*
008900 FD  DATAUSAGE.
009000 COPY DUTRKCPY.
009100*
009200******************************************************************
009300*    WORKING-STORAGE SECTION                                     *
009400******************************************************************
009500 WORKING-STORAGE SECTION.
009600*
009700 01  WS-FIELDS.
009800   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
009900   03  THIS-PGM                  PIC  X(8)    VALUE 'DUMAINT'.
010100   03  WS-FILE-OPEN              PIC  X(01)   VALUE 'N'.
010200     88  DATAUSAGE-IS-OPEN                    VALUE 'Y'.
010300     88  DATAUSAGE-NOT-OPEN                   VALUE 'N'.
010400   03  WS-NEXT-DU-ID             PIC S9(09)   BINARY VALUE ZERO.
010500   03  WS-RECS-ADDED             PIC S9(07)   BINARY VALUE ZERO.
010600   03  WS-RECS-UPDATED           PIC S9(07)   BINARY VALUE ZERO.
010700   03  WS-RECS-DELETED           PIC S9(07)   BINARY VALUE ZERO.
010750   03  WS-BROWSE-ACTIVE          PIC  X(01)   VALUE 'N'.
010760     88  BROWSE-IS-ACTIVE                     VALUE 'Y'.
010770     88  BROWSE-NOT-ACTIVE                    VALUE 'N'.
010800   03  VAR-EDIT                  PIC  Z(6)9-.
010900*
011000 01  CONTROL-RECORD-KEY          PIC 9(9)     VALUE ZERO.
011100*
011200 COPY RTCMAN.
011300*
011400 COPY VSMSTATW.
011500*
011600/*****************************************************************
011700*                                                                *
011800*    LINKAGE SECTION                                             *
011900*                                                                *
012000******************************************************************
012100 LINKAGE SECTION.
012200*
012300 COPY DUMANPRM.
012400*
012500/*****************************************************************
012600*                                                                *
012700*    PROCEDURE DIVISION                                          *
012800*                                                                *
012900******************************************************************
013000 PROCEDURE DIVISION USING DUMAINT-PARMS.
013100*
013200******************************************************************
013300*    MAINLINE ROUTINE                                            *
013400******************************************************************
013500 A00-MAINLINE-ROUTINE.
013600*
013700     MOVE ZERO                   TO DUMP-RETURN-CODE.
013800     MOVE 'N'                    TO DUMP-FOUND.
013900*
014000     IF  DATAUSAGE-NOT-OPEN
014100     AND NOT DUMP-FUNC-CLOSE
014200         PERFORM B10-INITIALIZATION THRU B15-EXIT
014300     END-IF.
014400*
014500     IF  DUMP-RETURN-CODE = ZERO
014600         EVALUATE TRUE
014700         WHEN DUMP-FUNC-CLOSE
014800             PERFORM B20-TERMINATION THRU B25-EXIT
014900         WHEN DUMP-FUNC-ADD-UPDATE
015000             PERFORM C00-ADD-OR-UPDATE THRU C99-EXIT-ADD
015100         WHEN DUMP-FUNC-DELETE
015200             PERFORM D00-DELETE-BY-UID THRU D99-EXIT-DEL
015300         WHEN DUMP-FUNC-GET
015400             PERFORM E00-GET-BY-UID THRU E99-EXIT-GET
015420         WHEN DUMP-FUNC-START-BROWSE
015440             PERFORM G00-START-BROWSE THRU G99-EXIT-STB
015460         WHEN DUMP-FUNC-NEXT-ENABLED
015480             PERFORM H00-NEXT-ENABLED THRU H99-EXIT-NXT
015500         WHEN OTHER
015600             MOVE +16                TO DUMP-RETURN-CODE
015700         END-EVALUATE
015800     END-IF.
015900*
016000     GOBACK.
016100*
016200/*****************************************************************
016300*    PROGRAM INITIALIZATION ROUTINE - OPENS DATAUSAGE ON THE     *
016400*    FIRST CALL OF A RUN AND PRIMES THE NEXT-DU-ID CONTROL       *
016500*    RECORD (DU-UID = 0).                                        *
016600******************************************************************
016700 B10-INITIALIZATION.
016800*
016850     MOVE 1                       TO VSUB.
016900     MOVE 'DATAUSAGE'             TO VSAM-FILE(VSUB).
017000     MOVE LENGTH OF DU-UID        TO VSAM-KEYL(VSUB).
017100*
017200     SET  FUNC-OPEN(VSUB)          TO TRUE.
017300     OPEN I-O   DATAUSAGE.
017400     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
017500*
017600     IF  RTC-CODE = ZERO
017700         SET  DATAUSAGE-IS-OPEN  TO TRUE
017800         MOVE ZERO               TO CONTROL-RECORD-KEY
017900         MOVE CONTROL-RECORD-KEY TO DU-UID
018000         SET  FUNC-READ(VSUB)      TO TRUE
018100         READ DATAUSAGE RECORD KEY IS DU-UID END-READ
018200         IF  STAT-NORMAL(VSUB)
018300             MOVE DU-ID          TO WS-NEXT-DU-ID
018400         ELSE
018500             IF  NOT STAT-NOTFND(VSUB)
018600                 PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
018700             END-IF
018800             IF  RTC-CODE = ZERO
018900                 MOVE 1              TO WS-NEXT-DU-ID
019000                 INITIALIZE         DU-RECORD
019100                 MOVE ZERO           TO DU-UID
019200                 MOVE 1              TO DU-ID
019300                 SET  FUNC-WRITE(VSUB) TO TRUE
019400                 WRITE DU-RECORD END-WRITE
019500                 PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
019600             END-IF
019700         END-IF
019800     END-IF.
019900*
020000 B15-EXIT.
020100     EXIT.
020200*
020300/*****************************************************************
020400*    PROGRAM TERMINATION ROUTINE - CALLED ONLY WHEN A CALLER     *
020500*    PASSES DUMP-FUNCTION = 'C' AT THE END OF A RUN.             *
020600******************************************************************
020700 B20-TERMINATION.
020800*
020900     MOVE ZERO                   TO CONTROL-RECORD-KEY.
021000     MOVE CONTROL-RECORD-KEY     TO DU-UID.
021100     SET  FUNC-READUPD(VSUB)       TO TRUE.
021200     READ DATAUSAGE RECORD KEY IS DU-UID END-READ.
021300     IF  STAT-NORMAL(VSUB)
021400         MOVE WS-NEXT-DU-ID      TO DU-ID
021500         SET  FUNC-REWRITE(VSUB)   TO TRUE
021600         REWRITE DU-RECORD END-REWRITE
021700         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
021800     END-IF.
021900*
022000     SET  FUNC-CLOSE(VSUB)         TO TRUE.
022100     CLOSE DATAUSAGE.
022200     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
022300     SET  DATAUSAGE-NOT-OPEN     TO TRUE.
022400*
022500     MOVE WS-RECS-ADDED          TO VAR-EDIT.
022600     DISPLAY THIS-PGM ': RECORDS ADDED ... ' VAR-EDIT
022700                               UPON PRINTER.
022800     MOVE WS-RECS-UPDATED        TO VAR-EDIT.
022900     DISPLAY THIS-PGM ': RECORDS UPDATED . ' VAR-EDIT
023000                               UPON PRINTER.
023100     MOVE WS-RECS-DELETED        TO VAR-EDIT.
023200     DISPLAY THIS-PGM ': RECORDS DELETED . ' VAR-EDIT
023300                               UPON PRINTER.
023400*
023500 B25-EXIT.
023600     EXIT.
023700*
023800/*****************************************************************
023900*    CHECK A VSAM OR WORK FILE'S STATUS                          *
024000******************************************************************
024300     COPY VSMSTATP.
024700*
024800/*****************************************************************
024900*    PROGRAM PROCESSING ROUTINES                                 *
025000******************************************************************
025100*
025200 C00-ADD-OR-UPDATE.
025300*
025400     MOVE DUMP-UID                TO DU-UID.
025500     SET  FUNC-READUPD(VSUB)        TO TRUE.
025600     READ DATAUSAGE RECORD KEY IS DU-UID END-READ.
025700*
025800     IF  STAT-NORMAL(VSUB)
025900         SET  DUMP-RECORD-FOUND   TO TRUE
026000         PERFORM F00-APPLY-SUPPLIED-FIELDS THRU F99-EXIT-APPLY
026100         SET  FUNC-REWRITE(VSUB)    TO TRUE
026200         REWRITE DU-RECORD END-REWRITE
026300         IF  STAT-NORMAL(VSUB)
026400             ADD  1               TO WS-RECS-UPDATED
026450         ELSE
026480             PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
026600         END-IF
026700     ELSE
026800         IF  NOT STAT-NOTFND(VSUB)
026900             PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
027000         ELSE
027100             SET  DUMP-RECORD-NOT-FOUND TO TRUE
027200             INITIALIZE              DU-RECORD
027300             MOVE DUMP-UID           TO DU-UID
027400             MOVE WS-NEXT-DU-ID      TO DU-ID
027500             ADD  1                  TO WS-NEXT-DU-ID
027600             PERFORM F00-APPLY-SUPPLIED-FIELDS THRU F99-EXIT-APPLY
027700             SET  FUNC-WRITE(VSUB)     TO TRUE
027800             WRITE DU-RECORD END-WRITE
027900             IF  STAT-NORMAL(VSUB)
028000                 ADD  1              TO WS-RECS-ADDED
028100             ELSE
028200                 PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
028300             END-IF
028400         END-IF
028500     END-IF.
028600*
028700 C99-EXIT-ADD.
028800     EXIT.
028900*
029000 D00-DELETE-BY-UID.
029100*
029200     MOVE DUMP-UID                TO DU-UID.
029300     SET  FUNC-READUPD(VSUB)        TO TRUE.
029400     READ DATAUSAGE RECORD KEY IS DU-UID END-READ.
029500*
029600     IF  STAT-NORMAL(VSUB)
029700         SET  DUMP-RECORD-FOUND   TO TRUE
029800         SET  FUNC-DELETE(VSUB)     TO TRUE
029900         DELETE DATAUSAGE RECORD END-DELETE
030000         IF  STAT-NORMAL(VSUB)
030100             ADD  1               TO WS-RECS-DELETED
030200         ELSE
030300             PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
030400         END-IF
030500     ELSE
030600         SET  DUMP-RECORD-NOT-FOUND TO TRUE
030700         IF  NOT STAT-NOTFND(VSUB)
030800             PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
030900         END-IF
031000     END-IF.
031100*
031200 D99-EXIT-DEL.
031300     EXIT.
031400*
031500 E00-GET-BY-UID.
031600*
031700     MOVE DUMP-UID                TO DU-UID.
031800     SET  FUNC-READ(VSUB)           TO TRUE.
031900     READ DATAUSAGE RECORD KEY IS DU-UID END-READ.
032000*
032100     IF  STAT-NORMAL(VSUB)
032200         SET  DUMP-RECORD-FOUND   TO TRUE
032300         MOVE DU-LABEL            TO DUMP-LABEL
032400         MOVE DU-ENABLE           TO DUMP-ENABLE
032500         MOVE DU-ACTIVE           TO DUMP-ACTIVE
032600         MOVE DU-BYTES            TO DUMP-BYTES
032700         MOVE DU-SLOW-AVG         TO DUMP-SLOW-AVG
032800         MOVE DU-SLOW-SAMPLES     TO DUMP-SLOW-SAMPLES
032900         MOVE DU-FAST-AVG         TO DUMP-FAST-AVG
033000         MOVE DU-FAST-SAMPLES     TO DUMP-FAST-SAMPLES
033100     ELSE
033200         SET  DUMP-RECORD-NOT-FOUND TO TRUE
033300         MOVE SPACES              TO DUMP-LABEL
033400         MOVE ZERO                TO DUMP-ENABLE  DUMP-ACTIVE
033500                                     DUMP-BYTES    DUMP-SLOW-AVG
033600                                     DUMP-SLOW-SAMPLES
033700                                     DUMP-FAST-AVG DUMP-FAST-SAMPLES
033800         IF  NOT STAT-NOTFND(VSUB)
033900             PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
034000         END-IF
034100     END-IF.
034200*
034300 E99-EXIT-GET.
034400     EXIT.
034500*
034510/*****************************************************************
034520*    START-BROWSE - POSITION THE FILE JUST BEFORE THE FIRST      *
034530*    REAL APPLICATION KEY (UID = 0 IS THE CONTROL RECORD AND IS  *
034540*    NEVER RETURNED BY THE BROWSE).                               *
034550******************************************************************
034560 G00-START-BROWSE.
034562*
034564     MOVE 1                       TO CONTROL-RECORD-KEY.
034566     MOVE CONTROL-RECORD-KEY      TO DU-UID.
034568     SET  FUNC-START(VSUB)          TO TRUE.
034570     START DATAUSAGE KEY >= DU-UID END-START.
034572     IF  STAT-NORMAL(VSUB)
034574     OR  STAT-NOTFND(VSUB)
034576         SET  BROWSE-IS-ACTIVE    TO TRUE
034578     ELSE
034580         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
034582     END-IF.
034584*
034586 G99-EXIT-STB.
034588     EXIT.
034590*
034592/*****************************************************************
034594*    NEXT-ENABLED - RETURN THE NEXT TRACKING RECORD WHOSE         *
034596*    DU-ENABLE = 1, SKIPPING OVER DISABLED APPLICATIONS.  SETS    *
034598*    DUMP-FOUND = 'N' WHEN THE FILE IS EXHAUSTED.                 *
034600******************************************************************
034602 H00-NEXT-ENABLED.
034604*
034606     IF  NOT BROWSE-IS-ACTIVE
034608         SET  DUMP-RECORD-NOT-FOUND  TO TRUE
034610     ELSE
034612         PERFORM H10-READ-NEXT-TRACKING THRU H15-EXIT-RNT
034614         PERFORM H10-READ-NEXT-TRACKING THRU H15-EXIT-RNT
034616           UNTIL STAT-EOFILE(VSUB)
034618              OR NOT STAT-NORMAL(VSUB)
034620              OR DU-ENABLE = 1
034622         EVALUATE TRUE
034624           WHEN STAT-EOFILE(VSUB)
034626             SET  DUMP-RECORD-NOT-FOUND TO TRUE
034628             SET  BROWSE-NOT-ACTIVE     TO TRUE
034630           WHEN STAT-NORMAL(VSUB)
034632             SET  DUMP-RECORD-FOUND     TO TRUE
034634             MOVE DU-UID                TO DUMP-UID
034636             MOVE DU-LABEL              TO DUMP-LABEL
034638             MOVE DU-ENABLE             TO DUMP-ENABLE
034640             MOVE DU-ACTIVE             TO DUMP-ACTIVE
034642             MOVE DU-BYTES              TO DUMP-BYTES
034644             MOVE DU-SLOW-AVG           TO DUMP-SLOW-AVG
034646             MOVE DU-SLOW-SAMPLES       TO DUMP-SLOW-SAMPLES
034648             MOVE DU-FAST-AVG           TO DUMP-FAST-AVG
034650             MOVE DU-FAST-SAMPLES       TO DUMP-FAST-SAMPLES
034652           WHEN OTHER
034654             PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
034656             SET  DUMP-RECORD-NOT-FOUND TO TRUE
034658         END-EVALUATE
034660     END-IF.
034662*
034664 H99-EXIT-NXT.
034666     EXIT.
034668*
034670/*****************************************************************
034672*    READ THE NEXT DATAUSAGE RECORD DURING A BROWSE, FLAGGING     *
034674*    EOF VIA THE SHARED VSMSTATW CONDITION NAME FOR THIS SLOT.    *
034676******************************************************************
034678 H10-READ-NEXT-TRACKING.
034680*
034682     SET  FUNC-READNEXT(VSUB)      TO TRUE.
034684     READ DATAUSAGE NEXT RECORD
034686         AT END
034688             SET STAT-EOFILE(VSUB)     TO TRUE
034690     END-READ.
034692*
034694 H15-EXIT-RNT.
034696     EXIT.
034698*
034699/*****************************************************************
034700*    MOVE ONLY THE FIELDS THE CALLER FLAGGED AS SUPPLIED INTO    *
034800*    DU-RECORD.  A FIELD NOT FLAGGED IS LEFT AS IT WAS READ (ON  *
034900*    UPDATE) OR AS INITIALIZE LEFT IT (ON INSERT).               *
035000******************************************************************
035100 F00-APPLY-SUPPLIED-FIELDS.
035200*
035300     IF  DUMP-LABEL-SUPPLIED
035400         MOVE DUMP-LABEL          TO DU-LABEL
035500     END-IF.
035600     IF  DUMP-ENABLE-SUPPLIED
035700         MOVE DUMP-ENABLE         TO DU-ENABLE
035800     END-IF.
035900     IF  DUMP-ACTIVE-SUPPLIED
036000         MOVE DUMP-ACTIVE         TO DU-ACTIVE
036100     END-IF.
036200     IF  DUMP-BYTES-SUPPLIED
036300         MOVE DUMP-BYTES          TO DU-BYTES
036400     END-IF.
036500     IF  DUMP-AVERAGES-SUPPLIED
036600         MOVE DUMP-SLOW-AVG       TO DU-SLOW-AVG
036700         MOVE DUMP-SLOW-SAMPLES   TO DU-SLOW-SAMPLES
036800         MOVE DUMP-FAST-AVG       TO DU-FAST-AVG
036900         MOVE DUMP-FAST-SAMPLES   TO DU-FAST-SAMPLES
037000     END-IF.
037100*
037200 F99-EXIT-APPLY.
037300     EXIT.
