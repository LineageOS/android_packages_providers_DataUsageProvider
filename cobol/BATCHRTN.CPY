000100******************************************************************
000200*                                                                *
000300*    BATCHRTN  -  COMMON BATCH JOB-END BOILERPLATE               *
000400*                 SHARED COPY BOOK - ALL APPLICATIONS            *
000500*                                                                *
000600******************************************************************
000700*
000800* CHANGE HISTORY ------------------------------------------------
000900* 03/09/2008 DLC ORIGINAL MEMBER.
001000* 10/23/2019 DLC ADDED NON-ZERO RC BANNER VARIANT.
001100* END OF HISTORY ------------------------------------------------
001200*
001300     IF  RTC-CODE = ZERO
001400         DISPLAY THIS-PGM ' ENDED NORMALLY, RC=0000'
001500                                   UPON PRINTER
001600     ELSE
001700         MOVE RTC-CODE             TO WS-EDIT-WORK-09
001800         DISPLAY THIS-PGM ' ENDED WITH ERRORS, RC=' RTC-CODE
001900                                   UPON PRINTER
002000     END-IF.
002100     MOVE RTC-CODE                 TO RETURN-CODE.
