000100******************************************************************
000200*                                                                *
000300*    VSMSTATP  -  CHECK A VSAM OR WORK FILE'S STATUS             *
000400*                 SHARED COPY BOOK - ALL APPLICATIONS            *
000500*                                                                *
000600******************************************************************
000700*
000800* CHANGE HISTORY ------------------------------------------------
000900* 03/09/2008 DLC ORIGINAL MEMBER - BUILT FROM VSECUSER USAGE.
001000* 10/23/2019 DLC ADDED FILE3/FILE4 SLOTS FOR MULTI-FILE PROGRAMS.
001100* END OF HISTORY ------------------------------------------------
001200*
001300 B90-CHECK-STATUS.
001400
001500     EVALUATE VSUB
001600       WHEN 1
001700         MOVE FILE1-STAT          TO VSAM-STATUS(VSUB)
001800         MOVE FILE1-FDBK          TO VSAM-FDBK(VSUB)
001900       WHEN 2
002000         MOVE FILE2-STAT          TO VSAM-STATUS(VSUB)
002100         MOVE FILE2-FDBK          TO VSAM-FDBK(VSUB)
002200       WHEN 3
002300         MOVE FILE3-STAT          TO VSAM-STATUS(VSUB)
002400         MOVE FILE3-FDBK          TO VSAM-FDBK(VSUB)
002500       WHEN 4
002600         MOVE FILE4-STAT          TO VSAM-STATUS(VSUB)
002700         MOVE FILE4-FDBK          TO VSAM-FDBK(VSUB)
002800     END-EVALUATE.
002900
003000     IF  NOT STAT-NORMAL(VSUB)
003100     AND NOT STAT-EOFILE(VSUB)
003200     AND NOT STAT-NOTFND(VSUB)
003300         DISPLAY '*** FILE STATUS ERROR ***'    UPON PRINTER
003400         DISPLAY 'FILE.....: ' VSAM-FILE(VSUB)  UPON PRINTER
003500         DISPLAY 'FUNCTION.: ' VSAM-FUNCTION(VSUB)
003600                                                 UPON PRINTER
003700         DISPLAY 'STATUS...: ' VSAM-STATUS(VSUB) UPON PRINTER
003800         DISPLAY 'FEEDBACK.: ' VSAM-FDBK(VSUB)   UPON PRINTER
003900         DISPLAY 'KEY......: ' VSAM-KEYD(VSUB)   UPON PRINTER
004000         MOVE +16                 TO RTC-CODE
004100     END-IF.
004200
004300 B95-EXIT-CHECK.
004400     EXIT.
