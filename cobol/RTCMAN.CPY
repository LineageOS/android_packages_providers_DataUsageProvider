000100******************************************************************
000200*                                                                *
000300*    RTCMAN  -  FATAL RETURN-CODE SIGNALLING FIELDS              *
000400*               SHARED COPY BOOK - ALL APPLICATIONS              *
000500*                                                                *
000600******************************************************************
000700*
000800* CHANGE HISTORY ------------------------------------------------
000900* 03/09/2008 DLC ORIGINAL MEMBER.
001000* END OF HISTORY ------------------------------------------------
001100*
001200 01  RTC-FIELDS.
001300     05  RTC-CODE                 PIC S9(4)   BINARY VALUE ZERO.
001400     05  RTC-REQUEST              PIC  X(1)   VALUE SPACE.
001500         88  RTC-REQUEST-FINISH               VALUE 'F'.
001600 01  RTCMAN-PARMS.
001700     05  RTCM-REQUEST             PIC  X(1).
001800     05  RTCM-RETURN-CODE         PIC S9(4)   BINARY.
