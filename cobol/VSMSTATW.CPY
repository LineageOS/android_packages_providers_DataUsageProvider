000100******************************************************************
000200*                                                                *
000300*    VSMSTATW  -  VSAM / SEQUENTIAL FILE STATUS WORK AREA        *
000400*                 SHARED COPY BOOK - ALL APPLICATIONS            *
000500*                                                                *
000600******************************************************************
000700*
000800* CHANGE HISTORY ------------------------------------------------
000900* 03/09/2008 DLC ORIGINAL MEMBER - BUILT FROM VSECUSER USAGE.
001000* 10/23/2019 DLC ADDED FUNC-READUPD FOR RANDOM UPDATE ACCESS.
001100* 04/02/2024 DLC ADDED GENERIC EDIT-DIGIT REDEFINES FOR DU SYSTEM.
001200* END OF HISTORY ------------------------------------------------
001300*
001400 01  VSAM-STATUS-WORK.
001500     05  STAT-TOTL                PIC S9(4)   BINARY VALUE ZERO.
001600     05  VSUB                     PIC S9(4)   BINARY VALUE ZERO.
001700     05  VSAM-STAT-ENTRY          OCCURS 8 TIMES.
001800         10  VSAM-FILE            PIC  X(8).
001900         10  VSAM-KEYL            PIC S9(4)   BINARY.
002000         10  VSAM-KEYD            PIC  X(32).
002100         10  VSAM-FUNCTION        PIC  X(2).
002200             88  FUNC-OPEN                    VALUE 'OP'.
002300             88  FUNC-READ                    VALUE 'RD'.
002400             88  FUNC-READNEXT                VALUE 'RN'.
002500             88  FUNC-READUPD                 VALUE 'RU'.
002600             88  FUNC-WRITE                   VALUE 'WR'.
002700             88  FUNC-REWRITE                 VALUE 'RW'.
002800             88  FUNC-DELETE                  VALUE 'DL'.
002900             88  FUNC-START                   VALUE 'ST'.
003000             88  FUNC-CLOSE                   VALUE 'CL'.
003100         10  VSAM-STATUS          PIC  X(2).
003200             88  STAT-NORMAL                  VALUE '00'.
003300             88  STAT-DUPKEY                  VALUE '02' '22'.
003400             88  STAT-EOFILE                  VALUE '10'.
003500             88  STAT-NOTFND                  VALUE '23'.
003600         10  VSAM-FDBK            PIC  X(6).
003700*
003800* FILE STATUS / VSAM FEEDBACK CODE PAIRS - ONE PER SELECT CLAUSE
003900* FILE STATUS MUST NAME AN ELEMENTARY ITEM, NOT A TABLE ENTRY,
004000* SO EACH SLOT IS MOVED INTO VSAM-STAT-ENTRY(VSUB) BY VSMSTATP.
004100 01  FILE1-STAT                   PIC  X(2).
004200 01  FILE1-FDBK                   PIC  X(6).
004300 01  FILE2-STAT                   PIC  X(2).
004400 01  FILE2-FDBK                   PIC  X(6).
004500 01  FILE3-STAT                   PIC  X(2).
004600 01  FILE3-FDBK                   PIC  X(6).
004700 01  FILE4-STAT                   PIC  X(2).
004800 01  FILE4-FDBK                   PIC  X(6).
004900*
005000* GENERIC NUMERIC EDIT / DIGIT-BREAKDOWN WORK AREAS
005100 01  WS-EDIT-WORK-18              PIC 9(18)   VALUE ZERO.
005200 01  WS-EDIT-WORK-18R  REDEFINES  WS-EDIT-WORK-18.
005300     05  WS-EDIT-DIGIT-18         PIC 9       OCCURS 18 TIMES.
005400 01  WS-EDIT-WORK-09              PIC 9(9)    VALUE ZERO.
005500 01  WS-EDIT-WORK-09R  REDEFINES  WS-EDIT-WORK-09.
005600     05  WS-EDIT-DIGIT-09         PIC 9       OCCURS 9  TIMES.
005700 01  WS-DOUBLE-WORD               PIC S9(18)  BINARY VALUE ZERO.
005800 01  WS-DOUBLE-WORD-R  REDEFINES  WS-DOUBLE-WORD.
005900     05  WS-DBL-HIGH-WORD         PIC S9(9)   BINARY.
006000     05  WS-DBL-LOW-WORD          PIC S9(9)   BINARY.
