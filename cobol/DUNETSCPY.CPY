000100******************************************************************
000200*                                                                *
000300*    DUNETSCPY -  NETWORK-STATE INDICATOR PARAMETER RECORD       *
000400*                 DATA USAGE MONITOR (DU) SYSTEM                 *
000500*                                                                *
000600* SINGLE-RECORD FEED DESCRIBING THE ACTIVE NETWORK AT THE TIME   *
000700* OF THE CYCLE.  CONSULTED BY DUUTIL'S QUALIFIED-NETWORK CHECK    *
000800* BEFORE THE SAMPLING ENGINE IS ALLOWED TO RUN.                   *
000900*                                                                *
001000******************************************************************
001100*
001200* CHANGE HISTORY ------------------------------------------------
001300* 04/02/2024 DLC ORIGINAL MEMBER - DATA USAGE MONITOR PROJECT.
001400* END OF HISTORY ------------------------------------------------
001500*
001600 01  NETSTATE-RECORD.
001700     05  NETSTATE-CONNECTED       PIC X(1).
001800         88  NETSTATE-IS-CONNECTED         VALUE 'Y'.
001900         88  NETSTATE-NOT-CONNECTED        VALUE 'N'.
002000     05  NETSTATE-TYPE            PIC X(1).
002100         88  NETSTATE-IS-MOBILE            VALUE 'M'.
002200         88  NETSTATE-IS-WIFI              VALUE 'W'.
002300         88  NETSTATE-IS-OTHER             VALUE 'O'.
002400     05  NETSTATE-METERED         PIC X(1).
002500         88  NETSTATE-IS-METERED           VALUE 'Y'.
002600         88  NETSTATE-NOT-METERED          VALUE 'N'.
002700     05  FILLER                   PIC X(37).
