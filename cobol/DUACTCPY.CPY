000100******************************************************************
000200*                                                                *
000300*    DUACTCPY  -  UPPERCASED EVENT-ACTION WORKING COPY           *
000400*                 DATA USAGE MONITOR (DU) SYSTEM                 *
000500*                                                                *
000600* BUILT BY DUINSTL VIA INSPECT ... CONVERTING SO THE EVALUATE    *
000700* AGAINST THE ACTION-CODE LITERALS BELOW DOES NOT CARE ABOUT THE *
000800* CASE OF THE INBOUND APP-EVENTS FEED.  KEPT APART FROM          *
000900* DUEVTCPY SO IT LIVES IN WORKING-STORAGE, NOT ALIASED ONTO THE  *
001000* FD RECORD.                                                    *
001100*                                                                *
001200******************************************************************
001300*
001400* CHANGE HISTORY ------------------------------------------------
001500* 06/24/2024 DLC SPLIT OUT OF DUEVTCPY (TICKET DU-030).
001600* END OF HISTORY ------------------------------------------------
001700*
001800 01  EV-ACTION-UPPER              PIC X(20)  VALUE SPACES.
001900     88  EV-IS-ADDED                        VALUE 'PACKAGE_ADDED'.
002000     88  EV-IS-CHANGED                      VALUE 'PACKAGE_CHANGED'.
002100     88  EV-IS-REPLACED                     VALUE 'PACKAGE_REPLACED'.
002200     88  EV-IS-REMOVED                      VALUE 'PACKAGE_REMOVED'.
002300     88  EV-IS-FULLY-REMOVED                VALUE
002400                                     'PACKAGE_FULLY_REMOVED'.
002500 01  EV-ACTION-UPPER-R REDEFINES EV-ACTION-UPPER.
002600     05  EV-ACTION-CHAR           PIC X(1)   OCCURS 20 TIMES.
