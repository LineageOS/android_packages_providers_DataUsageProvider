000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    DUINSTL.
000900 AUTHOR.        DAVE L CLARK.
001000 DATE-WRITTEN.  JULY 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       APPLICATION INSTALL/REMOVE MAINTENANCE FLOW -
001500*               READS THE APP-EVENTS FEED FORWARDED FROM THE
001600*               PACKAGE MANAGER AND KEEPS THE DATAUSAGE
001700*               ENROLLMENT LIST IN STEP WITH IT THROUGH DUUTIL.
001800*
001900* CHANGE HISTORY ------------------------------------------------
002000* 07/94     DLC ORIGINAL PROGRAM.
002100* 03/98     DLC Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
002200*               THIS MEMBER, REVIEWED AND SIGNED OFF.
002300* 09/99     DLC Y2K REMEDIATION - FINAL SIGN-OFF, NO CHANGE.
002400* 01/04     DLC REWORKED THE EOF TEST TO THE SHARED VSMSTATW
002500*               STATUS TABLE CONDITION NAMES.
002600* 10/23/2019 DLC CONVERTED WORKING COUNTERS TO COMP PER SHOP
002700*               STANDARD (STD-0007).
002800* 04/02/2024 DLC ORIGINAL DATA USAGE MONITOR PROJECT REWORK -          DLC0424
002900*               REBUILT THE ACTION CLASSIFICATION AROUND THE           DLC0424
003000*               PACKAGE_ADDED/PACKAGE_REMOVED EVENT CODES AND          DLC0424
003100*               ADDED THE CASE-INSENSITIVE MATCH VIA INSPECT           DLC0424
003200*               CONVERTING (TICKET DU-017, UPSTREAM FEED WAS           DLC0424
003300*               NOT CONSISTENT ABOUT ACTION-CODE CASE).                DLC0424
003350* 07/18/2024 DLC DROPPED THE UNUSED WS-DOUBLE-WORD-INS/WS-DATE-          DLC0724
003360*               WORK-INS PAIR, NEVER REFERENCED IN THIS MEMBER'S         DLC0724
003370*               PROCEDURE DIVISION - THE SHOP STANDARD VSMSTATW          DLC0724
003380*               COPYBOOK ALREADY ON FILE SUPPLIES THE SAME SHAPE         DLC0724
003390*               GENERICALLY (TICKET DU-036).                            DLC0724
003400* END OF HISTORY ------------------------------------------------
003500*
003600/*****************************************************************
003700*                                                                *
003800*    ENVIRONMENT DIVISION                                        *
003900*                                                                *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200*
004300******************************************************************
004400*    CONFIGURATION SECTION                                       *
004500******************************************************************
004600 CONFIGURATION SECTION.
004700*
004800 SOURCE-COMPUTER. IBM-2086-A04-140.
004900 OBJECT-COMPUTER. IBM-2086-A04-140.
005000*
005100 SPECIAL-NAMES.
005200     SYSLST IS PRINTER,
005300     UPSI-7 ON STATUS IS WITH-UPDATES.
005400*
005500******************************************************************
005600*    INPUT-OUTPUT SECTION                                        *
005700******************************************************************
005800 INPUT-OUTPUT SECTION.
005900*
006000 FILE-CONTROL.
006100*
006200     SELECT APPEVNTS
006300         ASSIGN TO APPEVNTS
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FILE1-STAT.
006600*
006700/*****************************************************************
006800*                                                                *
006900*    DATA DIVISION                                               *
007000*                                                                *
007100******************************************************************
007200 DATA DIVISION.
007300*
007400******************************************************************
007500*    FILE SECTION                                                *
007600******************************************************************
007700 FILE SECTION.
007800*
007900 FD  APPEVNTS
008000     RECORD CONTAINS 80 CHARACTERS.
008100 COPY DUEVTCPY.
008200*
008300******************************************************************
008400*    WORKING-STORAGE SECTION                                     *
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008700*
008800 01  WS-FIELDS.
008900   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
009000   03  THIS-PGM                  PIC  X(8)    VALUE 'DUINSTL'.
009100   03  EV                        PIC S9(04)   BINARY VALUE 1.
009200*
009300   03  WS-RUN-DATE               PIC  9(08).
009400   03  WS-RUN-TIME               PIC  9(08).
009500*
009600   03  WS-EVENTS-READ            PIC S9(07)   BINARY VALUE ZERO.
009700   03  WS-APPS-ADDED             PIC S9(07)   BINARY VALUE ZERO.
009800   03  WS-APPS-REMOVED           PIC S9(07)   BINARY VALUE ZERO.
009900   03  WS-EVENTS-IGNORED         PIC S9(07)   BINARY VALUE ZERO.
010000   03  WS-EVENTS-REJECTED        PIC S9(07)   BINARY VALUE ZERO.
010100*
010200   03  VAR-EDIT                  PIC  Z(6)9-.
010300*
010400 COPY DUACTCPY.
010500*
010600 COPY DUUTLPRM.
010700*
010800 COPY RTCMAN.
010900*
011000 COPY VSMSTATW.
011100*
012200/*****************************************************************
012300*                                                                *
012400*    PROCEDURE DIVISION                                          *
012500*                                                                *
012600******************************************************************
012700 PROCEDURE DIVISION.
012800*
012900******************************************************************
013000*    MAINLINE ROUTINE                                            *
013100******************************************************************
013200 A00-MAINLINE-ROUTINE.
013300*
013400     PERFORM B10-INITIALIZATION    THRU B15-EXIT.
013500*
013600     IF  RTC-CODE = ZERO
013700         PERFORM C00-PROCESS-EVENT THRU C99-EXIT-EVT
013800           UNTIL STAT-EOFILE(EV) OR RTC-CODE NOT = ZERO
013900     END-IF.
014000*
014100     PERFORM B20-TERMINATION       THRU B25-EXIT.
014200*
014300     DISPLAY THIS-PGM ': EVENTS READ       = ' WS-EVENTS-READ
014400                                   UPON PRINTER.
014500     DISPLAY THIS-PGM ': APPLICATIONS ADDED  = ' WS-APPS-ADDED
014600                                   UPON PRINTER.
014700     DISPLAY THIS-PGM ': APPLICATIONS REMOVED= ' WS-APPS-REMOVED
014800                                   UPON PRINTER.
014900     DISPLAY THIS-PGM ': EVENTS IGNORED     = ' WS-EVENTS-IGNORED
015000                                   UPON PRINTER.
015100     DISPLAY THIS-PGM ': EVENTS REJECTED    = ' WS-EVENTS-REJECTED
015200                                   UPON PRINTER.
015300*
015400     GOBACK.
015500*
015600/*****************************************************************
015700*    PROGRAM INITIALIZATION ROUTINE                              *
015800******************************************************************
015900 B10-INITIALIZATION.
016000*
016100     COPY BATCHINI.
016200*
016300     OPEN INPUT APPEVNTS.
016400     IF  FILE1-STAT NOT = '00'
016500         DISPLAY THIS-PGM ': OPEN ERROR ON APPEVNTS, STATUS='
016600                    FILE1-STAT UPON PRINTER
016700         MOVE +16                 TO RTC-CODE
016800     ELSE
016900         PERFORM C90-READ-APPEVNTS THRU C95-EXIT-RD
017000     END-IF.
017100*
017200 B15-EXIT.
017300     EXIT.
017400*
017500/*****************************************************************
017600*    PROGRAM TERMINATION ROUTINE                                 *
017700******************************************************************
017800 B20-TERMINATION.
017900*
018000     CLOSE APPEVNTS.
018100     COPY BATCHRTN.
018200*
018300 B25-EXIT.
018400     EXIT.
018500*
018600/*****************************************************************
018700*    PROCESS ONE APP-EVENTS RECORD - VALIDATE THE UID, FOLD THE  *
018800*    ACTION CODE TO UPPER CASE, THEN DRIVE DUUTIL.  CHANGED AND  *
018900*    REPLACED EVENTS ARE NO-OPS - THE APPLICATION WAS ALREADY    *
019000*    ENROLLED BY AN EARLIER PACKAGE_ADDED EVENT AND ITS LABEL    *
019100*    DOES NOT CHANGE WHEN THE PACKAGE IS UPDATED.                *
019200******************************************************************
019300 C00-PROCESS-EVENT.
019400*
019500     ADD  1                       TO WS-EVENTS-READ.
019600     MOVE EV-ACTION               TO EV-ACTION-UPPER.
019700     INSPECT EV-ACTION-UPPER CONVERTING
019800             'abcdefghijklmnopqrstuvwxyz'
019900          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020000*
020100     IF  EV-UID NOT > ZERO
020200         DISPLAY THIS-PGM ': REJECTED - EV-UID NOT POSITIVE, '
020300                    'ACTION=' EV-ACTION-UPPER UPON PRINTER
020400         ADD  1                   TO WS-EVENTS-REJECTED
020500     ELSE
020600         EVALUATE TRUE
020700         WHEN EV-IS-ADDED
020800             SET  DUUP-FUNC-ADD       TO TRUE
020900             MOVE EV-UID              TO DUUP-UID
021000             MOVE 'Y'                 TO DUUP-LABEL-SUPPLIED
021100             MOVE EV-LABEL            TO DUUP-LABEL
021200             CALL 'DUUTIL'         USING DUUTIL-PARMS
021300             IF  DUUP-RETURN-CODE = ZERO
021400                 ADD  1               TO WS-APPS-ADDED
021500             ELSE
021600                 MOVE DUUP-RETURN-CODE TO RTC-CODE
021700             END-IF
021800         WHEN EV-IS-REMOVED OR EV-IS-FULLY-REMOVED
021900             SET  DUUP-FUNC-REMOVE   TO TRUE
022000             MOVE EV-UID              TO DUUP-UID
022100             MOVE 'N'                 TO DUUP-LABEL-SUPPLIED
022200             CALL 'DUUTIL'         USING DUUTIL-PARMS
022300             IF  DUUP-RETURN-CODE = ZERO
022400                 ADD  1               TO WS-APPS-REMOVED
022500             ELSE
022600                 MOVE DUUP-RETURN-CODE TO RTC-CODE
022700             END-IF
022800         WHEN EV-IS-CHANGED OR EV-IS-REPLACED
022900             ADD  1                   TO WS-EVENTS-IGNORED
023000         WHEN OTHER
023100             DISPLAY THIS-PGM ': REJECTED - UNKNOWN ACTION '
023200                        EV-ACTION-UPPER ' FOR UID=' EV-UID
023300                        UPON PRINTER
023400             ADD  1                   TO WS-EVENTS-REJECTED
023500         END-EVALUATE
023600     END-IF.
023700*
023800     PERFORM C90-READ-APPEVNTS THRU C95-EXIT-RD.
023900*
024000 C99-EXIT-EVT.
024100     EXIT.
024200*
024300/*****************************************************************
024400*    READ THE NEXT APP-EVENTS RECORD, FLAGGING EOF VIA THE       *
024500*    SHARED VSMSTATW CONDITION NAME FOR THIS FILE SLOT.          *
024600******************************************************************
024700 C90-READ-APPEVNTS.
024800*
024900     READ APPEVNTS
025000         AT END
025100             SET  STAT-EOFILE(EV)    TO TRUE
025200     END-READ.
025300*
025400 C95-EXIT-RD.
025500     EXIT.
