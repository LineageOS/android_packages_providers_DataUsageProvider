000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    DUUTIL.
000900 AUTHOR.        DAVE L CLARK.
001000 DATE-WRITTEN.  MAY 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       DATA USAGE ENROLLMENT UTILITY SUBPROGRAM -
001500*               ADD/REMOVE/ENABLE/DISABLE/QUERY AN APPLICATION
001600*               AND THE QUALIFIED-NETWORK CHECK.  NEVER TOUCHES
001700*               DATAUSAGE DIRECTLY - ALWAYS CALLS DUMAINT.
001800*
001900* CHANGE HISTORY ------------------------------------------------
002000* 05/94     DLC ORIGINAL PROGRAM.
002100* 11/94     DLC ADDED GET-ENABLE FUNCTION.
002200* 03/98     DLC Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
002300*               THIS MEMBER, REVIEWED AND SIGNED OFF.
002400* 09/99     DLC Y2K REMEDIATION - FINAL SIGN-OFF, NO CHANGE.
002500* 04/02     DLC ADDED QUALIFIED-NETWORK FUNCTION (PR-0167).
002600* 01/04     DLC NO FILE I-O OF ITS OWN TO REWORK - NOTED HERE SO THE
002650*               SHOP'S 01/04 STATUS-HANDLING SWEEP SHOWS THIS MEMBER
002680*               WAS REVIEWED AND FOUND NOT APPLICABLE.
002700* 10/23/2019 DLC CONVERTED WORKING COUNTERS TO COMP PER SHOP
002800*               STANDARD (STD-0007).
002900* 04/02/2024 DLC ADDED NOTIF-DISABLE FUNCTION FOR DUNOTIF'S HIDE          DLC0424
003000*               RESPONSE HANDLING (TICKET DU-022).                       DLC0424
003050* 07/18/2024 DLC DROPPED THE UNUSED WS-DOUBLE-WORD-UTIL/WS-EDIT-          DLC0724
003060*               WORK-UTIL/WS-DATE-WORK-UTIL TRIO, NEVER REFERENCED        DLC0724
003070*               IN THIS MEMBER'S PROCEDURE DIVISION, AND ADDED THE        DLC0724
003080*               SHOP STANDARD VSMSTATW COPYBOOK IN THEIR PLACE            DLC0724
003090*               (TICKET DU-036).                                         DLC0724
003100* END OF HISTORY ------------------------------------------------
003200*
003300/*****************************************************************
003400*                                                                *
003500*    ENVIRONMENT DIVISION                                        *
003600*                                                                *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900*
004000******************************************************************
004100*    CONFIGURATION SECTION                                       *
004200******************************************************************
004300 CONFIGURATION SECTION.
004400*
004500 SOURCE-COMPUTER. IBM-2086-A04-140.
004600 OBJECT-COMPUTER. IBM-2086-A04-140.
004700*
004800 SPECIAL-NAMES.
004900     SYSLST IS PRINTER,
005000     UPSI-7 ON STATUS IS WITH-UPDATES.
005100*
005200/*****************************************************************
005300*                                                                *
005400*    DATA DIVISION                                               *
005500*                                                                *
005600******************************************************************
005700 DATA DIVISION.
005800*
005900******************************************************************
006000*    WORKING-STORAGE SECTION                                     *
006100******************************************************************
006200 WORKING-STORAGE SECTION.
006300*
006400 01  WS-FIELDS.
006500   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
006600   03  THIS-PGM                  PIC  X(8)    VALUE 'DUUTIL'.
006700*
006800 COPY DUMANPRM.
006900*
007000 COPY DUNETSCPY.
007100*
007200 COPY VSMSTATW.
007300*
008000/*****************************************************************
008100*                                                                *
008200*    LINKAGE SECTION                                             *
008300*                                                                *
008400******************************************************************
008500 LINKAGE SECTION.
008600*
008700 COPY DUUTLPRM.
008800*
008900/*****************************************************************
009000*                                                                *
009100*    PROCEDURE DIVISION                                          *
009200*                                                                *
009300******************************************************************
009400 PROCEDURE DIVISION USING DUUTIL-PARMS.
009500*
009600******************************************************************
009700*    MAINLINE ROUTINE                                            *
009800******************************************************************
009900 A00-MAINLINE-ROUTINE.
010000*
010100     MOVE ZERO                    TO DUUP-RETURN-CODE.
010200     MOVE 'N'                     TO DUUP-ENABLED DUUP-QUALIFIED.
010300*
010400     EVALUATE TRUE
010500     WHEN DUUP-FUNC-ADD
010600         PERFORM B00-ADD-APPLICATION   THRU B99-EXIT-ADD
010700     WHEN DUUP-FUNC-REMOVE
010800         PERFORM C00-REMOVE-APPLICATION THRU C99-EXIT-REM
010900     WHEN DUUP-FUNC-ENABLE
011000         PERFORM D00-SET-ENABLE-FLAG   THRU D99-EXIT-ENA
011100     WHEN DUUP-FUNC-DISABLE
011200         PERFORM D00-SET-ENABLE-FLAG   THRU D99-EXIT-ENA
011300     WHEN DUUP-FUNC-NOTIF-DISABLE
011400         PERFORM E00-NOTIF-DISABLE     THRU E99-EXIT-NOT
011500     WHEN DUUP-FUNC-GET-ENABLE
011600         PERFORM F00-GET-ENABLE-FLAG   THRU F99-EXIT-GET
011700     WHEN DUUP-FUNC-QUALIFIED
011800         PERFORM G00-CHECK-QUALIFIED   THRU G99-EXIT-QUA
011900     WHEN OTHER
012000         MOVE +16                 TO DUUP-RETURN-CODE
012100     END-EVALUATE.
012200*
012300     GOBACK.
012400*
012500/*****************************************************************
012600*    ADD - INSERT A RECORD WITH UID AND LABEL, ALL OTHER FIELDS  *
012700*    DEFAULT TO 0/BLANK VIA DUMAINT'S INITIALIZE ON INSERT.      *
012800******************************************************************
012900 B00-ADD-APPLICATION.
013000*
013100     SET  DUMP-FUNC-ADD-UPDATE    TO TRUE.
013200     MOVE DUUP-UID                TO DUMP-UID.
013300     MOVE 'Y'                     TO DUMP-SET-LABEL.
013400     MOVE 'N'                     TO DUMP-SET-ENABLE
013500                                     DUMP-SET-ACTIVE
013600                                     DUMP-SET-BYTES
013700                                     DUMP-SET-AVERAGES.
013800     MOVE DUUP-LABEL              TO DUMP-LABEL.
013900     CALL 'DUMAINT'            USING DUMAINT-PARMS.
014000     MOVE DUMP-RETURN-CODE        TO DUUP-RETURN-CODE.
014100*
014200 B99-EXIT-ADD.
014300     EXIT.
014400*
014500/*****************************************************************
014600*    REMOVE - DELETE THE RECORD WHOSE DU-UID MATCHES.            *
014700******************************************************************
014800 C00-REMOVE-APPLICATION.
014900*
015000     SET  DUMP-FUNC-DELETE        TO TRUE.
015100     MOVE DUUP-UID                TO DUMP-UID.
015200     CALL 'DUMAINT'            USING DUMAINT-PARMS.
015300     MOVE DUMP-RETURN-CODE        TO DUUP-RETURN-CODE.
015400*
015500 C99-EXIT-REM.
015600     EXIT.
015700*
015800/*****************************************************************
015900*    ENABLE/DISABLE - UPSERT SEMANTICS APPLY, A LABEL IS ONLY    *
016000*    WRITTEN WHEN THE CALLER SUPPLIED ONE.                       *
016100******************************************************************
016200 D00-SET-ENABLE-FLAG.
016300*
016400     SET  DUMP-FUNC-ADD-UPDATE    TO TRUE.
016500     MOVE DUUP-UID                TO DUMP-UID.
016600     MOVE 'Y'                     TO DUMP-SET-ENABLE.
016700     MOVE 'N'                     TO DUMP-SET-ACTIVE
016800                                     DUMP-SET-BYTES
016900                                     DUMP-SET-AVERAGES.
017000     IF  DUUP-FUNC-ENABLE
017100         MOVE 1                   TO DUMP-ENABLE
017200     ELSE
017300         MOVE 0                   TO DUMP-ENABLE
017400     END-IF.
017500     IF  DUUP-LABEL-WAS-SUPPLIED
017600         MOVE 'Y'                 TO DUMP-SET-LABEL
017700         MOVE DUUP-LABEL          TO DUMP-LABEL
017800     ELSE
017900         MOVE 'N'                 TO DUMP-SET-LABEL
018000     END-IF.
018100     CALL 'DUMAINT'            USING DUMAINT-PARMS.
018200     MOVE DUMP-RETURN-CODE        TO DUUP-RETURN-CODE.
018300*
018400 D99-EXIT-ENA.
018500     EXIT.
018600*
018700/*****************************************************************
018800*    NOTIF-DISABLE - HIDE RESPONSE FROM DUNOTIF.  THE SPEC'D     *
018900*    "FULL RESET" ALSO CLEARS ACTIVE AND BYTES BUT THAT IS       *
019000*    DEFERRED UNTIL TICKET DU-031 (A RESET WOULD THROW AWAY      *
019100*    BASELINE DATA THE WARM-UP WINDOW ALREADY EARNED) - ONLY     *
019200*    DU-ENABLE IS CLEARED FOR NOW, WHICH STILL STOPS THE ENGINE  *
019300*    FROM SELECTING THE RECORD (ONLY DU-ENABLE = 1 IS SELECTED). *
019400******************************************************************
019500 E00-NOTIF-DISABLE.
019600*
019700     SET  DUMP-FUNC-ADD-UPDATE    TO TRUE.
019800     MOVE DUUP-UID                TO DUMP-UID.
019900     MOVE 'Y'                     TO DUMP-SET-ENABLE.
020000     MOVE 'N'                     TO DUMP-SET-LABEL
020100                                     DUMP-SET-ACTIVE
020200                                     DUMP-SET-BYTES
020300                                     DUMP-SET-AVERAGES.
020400     MOVE 0                       TO DUMP-ENABLE.
020500     CALL 'DUMAINT'            USING DUMAINT-PARMS.
020600     MOVE DUMP-RETURN-CODE        TO DUUP-RETURN-CODE.
020700*
020800 E99-EXIT-NOT.
020900     EXIT.
021000*
021100/*****************************************************************
021200*    GET-ENABLE - TRUE ONLY WHEN A RECORD EXISTS AND IS ENABLED. *
021300******************************************************************
021400 F00-GET-ENABLE-FLAG.
021500*
021600     SET  DUMP-FUNC-GET           TO TRUE.
021700     MOVE DUUP-UID                TO DUMP-UID.
021800     CALL 'DUMAINT'            USING DUMAINT-PARMS.
021900     MOVE DUMP-RETURN-CODE        TO DUUP-RETURN-CODE.
022000     IF  DUUP-RETURN-CODE = ZERO
022100     AND DUMP-RECORD-FOUND
022200     AND DUMP-ENABLE = 1
022300         MOVE 'Y'                 TO DUUP-ENABLED
022400     ELSE
022500         MOVE 'N'                 TO DUUP-ENABLED
022600     END-IF.
022700*
022800 F99-EXIT-GET.
022900     EXIT.
023000*
023100/*****************************************************************
023200*    QUALIFIED - MONITOR ONLY WHEN CONNECTED TO A METERED        *
023300*    MOBILE NETWORK.  NO ACTIVE NETWORK RECORD MEANS NOT         *
023400*    QUALIFIED, THE SAME AS ANY OTHER COMBINATION.               *
023500******************************************************************
023600 G00-CHECK-QUALIFIED.
023650*
023700     MOVE DUUP-NS-CONNECTED       TO NETSTATE-CONNECTED.
023720     MOVE DUUP-NS-TYPE            TO NETSTATE-TYPE.
023740     MOVE DUUP-NS-METERED         TO NETSTATE-METERED.
023800     IF  NETSTATE-IS-CONNECTED
023900     AND NETSTATE-IS-MOBILE
024000     AND NETSTATE-IS-METERED
024100         MOVE 'Y'                 TO DUUP-QUALIFIED
024200     ELSE
024300         MOVE 'N'                 TO DUUP-QUALIFIED
024400     END-IF.
024500*
024600 G99-EXIT-QUA.
024700     EXIT.
