000100******************************************************************
000200*                                                                *
000300*    DUMANPRM  -  CALL PARAMETER BLOCK FOR SUBPROGRAM DUMAINT    *
000400*                 DATA USAGE MONITOR (DU) SYSTEM                 *
000500*                                                                *
000600* DUMAINT OWNS ALL PHYSICAL I-O AGAINST THE DATAUSAGE VSAM FILE.  *
000700* CALLING PROGRAMS NEVER OPEN DATAUSAGE THEMSELVES - THEY BUILD   *
000800* THIS BLOCK AND CALL DUMAINT, THE SAME WAY THE SECURITY SYSTEM   *
000900* CALLS DTEMAN/BITMAN THROUGH A DEDICATED PARAMETER COPY BOOK.    *
001000*                                                                *
001100* DUMP-FUNCTION VALUES -                                         *
001200*   'A'  ADD-OR-UPDATE (UPSERT BY DUMP-UID)                      *
001300*   'D'  DELETE BY DUMP-UID                                      *
001400*   'G'  GET BY DUMP-UID                                         *
001450*   'S'  START-BROWSE (RESET TO FIRST ENABLED RECORD)             *
001470*   'N'  NEXT-ENABLED (BROWSE NEXT RECORD WHERE DU-ENABLE = 1)    *
001500*   'C'  CLOSE DATAUSAGE (END OF RUN)                            *
001600*                                                                *
001700******************************************************************
001800*
001900* CHANGE HISTORY ------------------------------------------------
001950* 06/24/2024 DLC ADDED S/N BROWSE FUNCTIONS SO DUSAMPL CAN WALK          DLC0624
001970*               THE ENABLED RECORDS WITHOUT OPENING DATAUSAGE            DLC0624
001980*               ITSELF (TICKET DU-029).                                 DLC0624
002000* 04/02/2024 DLC ORIGINAL MEMBER - DATA USAGE MONITOR PROJECT.
002100* END OF HISTORY ------------------------------------------------
002200*
002300 01  DUMAINT-PARMS.
002400     05  DUMP-FUNCTION            PIC X(1).
002500         88  DUMP-FUNC-ADD-UPDATE          VALUE 'A'.
002600         88  DUMP-FUNC-DELETE              VALUE 'D'.
002700         88  DUMP-FUNC-GET                 VALUE 'G'.
002750         88  DUMP-FUNC-START-BROWSE        VALUE 'S'.
002770         88  DUMP-FUNC-NEXT-ENABLED        VALUE 'N'.
002800         88  DUMP-FUNC-CLOSE               VALUE 'C'.
002900     05  DUMP-UID                 PIC 9(9).
003000     05  DUMP-SUPPLIED-FLAGS.
003100         10  DUMP-SET-LABEL       PIC X(1)   VALUE 'N'.
003200             88  DUMP-LABEL-SUPPLIED           VALUE 'Y'.
003300         10  DUMP-SET-ENABLE      PIC X(1)   VALUE 'N'.
003400             88  DUMP-ENABLE-SUPPLIED          VALUE 'Y'.
003500         10  DUMP-SET-ACTIVE      PIC X(1)   VALUE 'N'.
003600             88  DUMP-ACTIVE-SUPPLIED          VALUE 'Y'.
003700         10  DUMP-SET-BYTES       PIC X(1)   VALUE 'N'.
003800             88  DUMP-BYTES-SUPPLIED           VALUE 'Y'.
003900         10  DUMP-SET-AVERAGES    PIC X(1)   VALUE 'N'.
004000             88  DUMP-AVERAGES-SUPPLIED        VALUE 'Y'.
004100     05  DUMP-FIELDS.
004200         10  DUMP-LABEL           PIC X(40).
004300         10  DUMP-ENABLE          PIC 9(1).
004400         10  DUMP-ACTIVE          PIC 9(1).
004500         10  DUMP-BYTES           PIC 9(15).
004600         10  DUMP-SLOW-AVG        PIC 9(15).
004700         10  DUMP-SLOW-SAMPLES    PIC 9(5).
004800         10  DUMP-FAST-AVG        PIC 9(15).
004900         10  DUMP-FAST-SAMPLES    PIC 9(5).
005000     05  DUMP-FOUND               PIC X(1)   VALUE 'N'.
005100         88  DUMP-RECORD-FOUND             VALUE 'Y'.
005200         88  DUMP-RECORD-NOT-FOUND         VALUE 'N'.
005300     05  DUMP-RETURN-CODE         PIC S9(4)  BINARY VALUE ZERO.
005400         88  DUMP-NORMAL                   VALUE ZERO.
005500         88  DUMP-ABEND                    VALUE +16.
005600     05  FILLER                   PIC X(10).
