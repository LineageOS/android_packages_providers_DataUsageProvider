000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    DUSAMPL.
000900 AUTHOR.        DAVE L CLARK.
001000 DATE-WRITTEN.  JUNE 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       PER-CYCLE MOBILE DATA USAGE SAMPLING AND
001500*               WARNING ENGINE.  AGGREGATES NETSTATS, UPDATES
001600*               THE SLOW/FAST MOVING AVERAGES FOR EACH ENROLLED
001700*               APPLICATION THROUGH DUMAINT, AND WRITES A
001800*               WARNING RECORD WHEN THE FAST AVERAGE RUNS AWAY
001900*               FROM THE SLOW AVERAGE.
002000*
002100* CHANGE HISTORY ------------------------------------------------
002200* 06/94     DLC ORIGINAL PROGRAM.
002300* 09/94     DLC CORRECTED WARM-UP AVERAGE FORMULA - DIVISOR WAS
002400*               OFF BY ONE ON THE FIRST SAMPLE OF A NEW RECORD.
002500* 03/98     DLC Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
002600*               THIS MEMBER, REVIEWED AND SIGNED OFF.
002700* 09/99     DLC Y2K REMEDIATION - FINAL SIGN-OFF, NO CHANGE.
002800* 02/03     DLC IDLE-SAMPLE THRESHOLD RAISED FROM 1024 TO 5120
002900*               BYTES (PR-0201, TOO MANY FALSE WARNINGS ON
003000*               BACKGROUND CHATTER).
003100* 01/04     DLC SWITCHED THE EOF TEST TO THE SHARED VSMSTATW STATUS
003200*               TABLE CONDITION NAMES INSTEAD OF A LOCAL 88-LEVEL SO
003300*               ALL BATCH PROGRAMS READ THE SAME WAY.
003400* 11/08     DLC MOVED AGGREGATION TO AN IN-MEMORY TABLE INSTEAD
003500*               OF A SORT STEP - NETSTATS RUNS ARE SMALL ENOUGH
003600*               ON A HANDSET THAT THE SORT OVERHEAD WAS NOT
003700*               WORTH IT (PR-0344).
003800* 10/23/2019 DLC CONVERTED WORKING COUNTERS TO COMP PER SHOP
003900*               STANDARD (STD-0007).
004000* 06/24/2024 DLC SWITCHED TO DUMAINT'S START-BROWSE/NEXT-ENABLED          DLC0624
004100*               FUNCTIONS INSTEAD OF OPENING DATAUSAGE HERE               DLC0624
004200*               (TICKET DU-029, KEEPS ALL PHYSICAL I-O IN ONE             DLC0624
004300*               PLACE).                                                  DLC0624
004350* 07/11/2024 DLC STEP 2 WAS RUNNING EVEN WHEN THE HANDSET WAS OFF         DLC0711
004360*               MOBILE DATA - NOW CALLS DUUTIL'S QUALIFIED-NETWORK        DLC0711
004370*               CHECK AGAINST THE NETSTATE FEED BEFORE WALKING THE        DLC0711
004380*               ENABLED APPLICATIONS (TICKET DU-033).                     DLC0711
004385* 07/18/2024 DLC EP-PERCENT WAS DECLARED COMP-3 - NO OTHER MEMBER         DLC0724
004390*               IN THIS APPLICATION PACKS A FIELD, CHANGED BACK TO        DLC0724
004392*               DISPLAY TO MATCH (TICKET DU-036).  ALSO REWORKED THE      DLC0724
004394*               ITEM-TABLE SEARCH IN C10 AND D00 OFF THE INLINE           DLC0724
004396*               PERFORM-VARYING LOOP ONTO A PERFORM-THRU RANGE           DLC0724
004398*               PARAGRAPH (C11/C12) PER THE SHOP'S USUAL LOOP STYLE       DLC0724
004399*               (TICKET DU-036).                                         DLC0724
004400* END OF HISTORY ------------------------------------------------
004500*
004600/*****************************************************************
004700*                                                                *
004800*    ENVIRONMENT DIVISION                                        *
004900*                                                                *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200*
005300******************************************************************
005400*    CONFIGURATION SECTION                                       *
005500******************************************************************
005600 CONFIGURATION SECTION.
005700*
005800 SOURCE-COMPUTER. IBM-2086-A04-140.
005900 OBJECT-COMPUTER. IBM-2086-A04-140.
006000*
006100 SPECIAL-NAMES.
006200     SYSLST IS PRINTER,
006300     UPSI-7 ON STATUS IS WITH-UPDATES.
006400*
006500******************************************************************
006600*    INPUT-OUTPUT SECTION                                        *
006700******************************************************************
006800 INPUT-OUTPUT SECTION.
006900*
007000 FILE-CONTROL.
007100*
007200     SELECT NETSTATS
007300         ASSIGN TO NETSTATS
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FILE1-STAT.
007600*
007700     SELECT NETSTATE
007800         ASSIGN TO NETSTATE
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FILE2-STAT.
008100*
008200     SELECT WARNOUT
008300         ASSIGN TO WARNOUT
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FILE3-STAT.
008600*
008700/*****************************************************************
008800*                                                                *
008900*    DATA DIVISION                                               *
009000*                                                                *
009100******************************************************************
009200 DATA DIVISION.
009300*
009400******************************************************************
009500*    FILE SECTION                                                *
009600******************************************************************
009700 FILE SECTION.
009800*
009900 FD  NETSTATS
010000     RECORD CONTAINS 40 CHARACTERS.
010100 COPY DUNETCPY.
010200*
010300 FD  NETSTATE
010400     RECORD CONTAINS 40 CHARACTERS.
010500 COPY DUNETSCPY.
010600*
010700 FD  WARNOUT
010800     RECORD CONTAINS 81 CHARACTERS.
010900 COPY DUWRNCPY.
011000*
011100******************************************************************
011200*    WORKING-STORAGE SECTION                                     *
011300******************************************************************
011400 WORKING-STORAGE SECTION.
011500*
011600 01  WS-FIELDS.
011700   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
011800   03  THIS-PGM                  PIC  X(8)    VALUE 'DUSAMPL'.
011900   03  NS                        PIC S9(04)   BINARY VALUE 1.
012000   03  NE                        PIC S9(04)   BINARY VALUE 2.
012100   03  WO                        PIC S9(04)   BINARY VALUE 3.
012200*
012300   03  WS-RUN-DATE               PIC  9(08).
012400   03  WS-RUN-TIME               PIC  9(08).
012500*
012600   03  WS-STATS-READ             PIC S9(07)   BINARY VALUE ZERO.
012700   03  WS-APPS-PROCESSED         PIC S9(07)   BINARY VALUE ZERO.
012800   03  WS-WARNINGS-EMITTED       PIC S9(07)   BINARY VALUE ZERO.
012900*
013000   03  VAR-EDIT                  PIC  Z(6)9-.
013100*
013200* CONSTANTS GOVERNING THE WARNING RULE ENGINE.
013300   03  WC-MIN-SLOW-SAMPLES       PIC S9(05)   BINARY VALUE 60.
013400   03  WC-MIN-FAST-SAMPLES       PIC S9(05)   BINARY VALUE 5.
013500   03  WC-WARNING-PERCENT        PIC S9(05)   BINARY VALUE 68.
013600   03  WC-MAX-IDLE-BW            PIC S9(09)   BINARY VALUE 5120.
013700*
013800* CURRENT TRACKING RECORD, STAGED HERE WHILE THE RULE ENGINE
013900* WORKS ON IT, THEN HANDED BACK TO DUMAINT IN ONE UPSERT CALL.
014000   03  WS-PREV-ACTIVE            PIC 9(01)    VALUE ZERO.
014100   03  WS-BYTES-DELTA            PIC S9(17)   BINARY VALUE ZERO.
014200   03  WS-ENTRY-TOTAL            PIC S9(17)   BINARY VALUE ZERO.
014300   03  WS-ITEM-FOUND             PIC  X(01)   VALUE 'N'.
014400     88  ITEM-WAS-FOUND                       VALUE 'Y'.
014500   03  WS-BROWSE-STARTED         PIC  X(01)   VALUE 'N'.
014600     88  BROWSE-WAS-STARTED                   VALUE 'Y'.
014700*
014800* COMPUTE-AVG WORK FIELDS - INTERMEDIATE PRODUCT CARRIES AT
014900* LEAST 18 DIGITS PER THE ENGINEERING SPEC FOR THIS RULE.
015000   03  CA-AVG-IN                 PIC 9(15)    VALUE ZERO.
015100   03  CA-SAMPLES-IN             PIC 9(05)    VALUE ZERO.
015200   03  CA-MIN-SAMPLES            PIC 9(05)    VALUE ZERO.
015300   03  CA-DELTA-IN               PIC S9(17)   BINARY VALUE ZERO.
015400   03  CA-RESULT                 PIC 9(15)    VALUE ZERO.
015500   03  CA-PRODUCT                PIC S9(18)   BINARY VALUE ZERO.
015600   03  CA-DIVISOR                PIC S9(05)   BINARY VALUE ZERO.
015700*
015800* EXCEED-PERCENT WORK FIELDS - AT LEAST TWO DECIMAL PLACES OF
015900* PRECISION BEFORE THE COMPARISON AGAINST WC-WARNING-PERCENT.
016000   03  EP-PERCENT                PIC S9(7)V99      VALUE ZERO.
016100*
016200 COPY DUTRKCPY.
016300*
016400 COPY DUMANPRM.
016500*
016600 COPY DUUTLPRM.
016700*
016800 COPY RTCMAN.
016900*
017000 COPY VSMSTATW.
017100*
017200 COPY DUITMCPY.
017300*
017400/*****************************************************************
017500*                                                                *
017600*    PROCEDURE DIVISION                                          *
017700*                                                                *
017800******************************************************************
017900 PROCEDURE DIVISION.
018000*
018100******************************************************************
018200*    MAINLINE ROUTINE                                            *
018300******************************************************************
018400 A00-MAINLINE-ROUTINE.
018500*
018600     PERFORM B10-INITIALIZATION THRU B15-EXIT.
018700*
018800     IF  RTC-CODE = ZERO
018900         PERFORM C00-AGGREGATE-NETSTATS THRU C99-EXIT-AGG
019000           UNTIL STAT-EOFILE(NS) OR RTC-CODE NOT = ZERO
019100     END-IF.
019200*
019300     IF  RTC-CODE = ZERO
019400     AND DUUP-IS-QUALIFIED
019500         SET  DUMP-RECORD-FOUND  TO TRUE
019600         PERFORM D00-PROCESS-ENABLED-APPS THRU D99-EXIT-PROC
019700           UNTIL DUMP-RECORD-NOT-FOUND OR RTC-CODE NOT = ZERO
019800     END-IF.
019900*
020000     PERFORM B20-TERMINATION THRU B25-EXIT.
020100*
020200     DISPLAY SPACES              UPON PRINTER.
020300     IF  NOT DUUP-IS-QUALIFIED
020400         DISPLAY THIS-PGM ': NETWORK NOT QUALIFIED - STEP 2'
020500                                  ' SKIPPED' UPON PRINTER
020600     END-IF.
020700     MOVE WS-STATS-READ          TO VAR-EDIT.
020800     DISPLAY 'STATISTICS ENTRIES READ ... ' VAR-EDIT
020900                               UPON PRINTER.
021000     MOVE WS-APPS-PROCESSED      TO VAR-EDIT.
021100     DISPLAY 'ENABLED APPLICATIONS ...... ' VAR-EDIT
021200                               UPON PRINTER.
021300     MOVE WS-WARNINGS-EMITTED    TO VAR-EDIT.
021400     DISPLAY 'WARNINGS EMITTED ........... ' VAR-EDIT
021500                               UPON PRINTER.
021600*
021700     GOBACK.
021800*
021900/*****************************************************************
022000*    PROGRAM INITIALIZATION ROUTINE                              *
022100******************************************************************
022200 B10-INITIALIZATION.
022300*
022400     COPY BATCHINI.
022500*
022600     IF  RTC-CODE = ZERO
022700         MOVE 'NETSTATS'          TO VSAM-FILE(NS)
022800         MOVE 'NETSTATE'          TO VSAM-FILE(NE)
022900         MOVE 'WARNOUT'           TO VSAM-FILE(WO)
023000         OPEN INPUT  NETSTATS
023100                     NETSTATE
023200         OPEN OUTPUT WARNOUT
023300         IF  FILE1-STAT NOT = '00'
023400         OR  FILE2-STAT NOT = '00'
023500         OR  FILE3-STAT NOT = '00'
023600             DISPLAY THIS-PGM ': OPEN ERROR, FILE1=' FILE1-STAT
023700                    ' FILE2=' FILE2-STAT ' FILE3=' FILE3-STAT
023800                                     UPON PRINTER
023900             MOVE +16             TO RTC-CODE
024000         END-IF
024100     END-IF.
024200*
024300     IF  RTC-CODE = ZERO
024400         INITIALIZE              ITEM-TABLE
024500         MOVE ZERO               TO ITEM-COUNT
024600         READ NETSTATE RECORD
024700           AT END
024800             MOVE 'N'            TO NETSTATE-CONNECTED
024900                                    NETSTATE-TYPE
025000                                    NETSTATE-METERED
025100         END-READ
025200         PERFORM B30-CHECK-QUALIFIED THRU B35-EXIT-QUAL
025300         SET  FUNC-READNEXT(NS)  TO TRUE
025400         READ NETSTATS RECORD
025500           AT END
025600             SET STAT-EOFILE(NS) TO TRUE
025700         END-READ
025800     END-IF.
025900*
026000/*****************************************************************
026100*    ASK DUUTIL WHETHER THE CURRENT NETWORK STATE QUALIFIES FOR  *
026200*    MOBILE-DATA MONITORING (CONNECTED, MOBILE, METERED).  WHEN  *
026300*    NOT QUALIFIED THE ENABLED-APPLICATION PASS (STEP 2) IS      *
026400*    SKIPPED ENTIRELY FOR THIS CYCLE (TICKET DU-033).            *
026500******************************************************************
026600 B30-CHECK-QUALIFIED.
026700*
026800     SET  DUUP-FUNC-QUALIFIED   TO TRUE.
026900     MOVE NETSTATE-CONNECTED    TO DUUP-NS-CONNECTED.
027000     MOVE NETSTATE-TYPE         TO DUUP-NS-TYPE.
027100     MOVE NETSTATE-METERED      TO DUUP-NS-METERED.
027200     CALL 'DUUTIL'               USING DUUTIL-PARMS.
027300     MOVE DUUP-RETURN-CODE       TO RTC-CODE.
027400*
027500 B35-EXIT-QUAL.
027600     EXIT.
027700*
027800 B15-EXIT.
027900     EXIT.
028000*
028100/*****************************************************************
028200*    PROGRAM TERMINATION ROUTINE                                 *
028300******************************************************************
028400 B20-TERMINATION.
028500*
028600     CLOSE NETSTATS NETSTATE WARNOUT.
028700*
028800     IF  BROWSE-WAS-STARTED
028900         SET  DUMP-FUNC-CLOSE        TO TRUE
029000         CALL 'DUMAINT'           USING DUMAINT-PARMS
029100         IF  DUMP-RETURN-CODE NOT = ZERO
029200         AND RTC-CODE = ZERO
029300             MOVE DUMP-RETURN-CODE   TO RTC-CODE
029400         END-IF
029500     END-IF.
029600*
029700     COPY BATCHRTN.
029800*
029900 B25-EXIT.
030000     EXIT.
030100*
030200/*****************************************************************
030300*    STEP 1 OF THE BATCH FLOW - AGGREGATE NETSTATS ENTRIES INTO  *
030400*    THE IN-MEMORY ITEM-TABLE, KEYED BY APPLICATION ID.  USER-   *
030500*    BUCKET COLLAPSE KEYS ARE OUT OF SCOPE - EVERY VALID ENTRY   *
030600*    IS CATEGORY 0 (APPLICATION), KEYED BY NS-UID.               *
030700******************************************************************
030800 C00-AGGREGATE-NETSTATS.
030900*
031000     ADD  1                      TO WS-STATS-READ.
031100*
031200     IF  NS-UID > ZERO
031300         PERFORM C10-FIND-OR-ADD-ITEM THRU C15-EXIT-FIND
031400         IF  ITEM-IDX <= ITEM-COUNT
031500             ADD  NS-RX-BYTES  NS-TX-BYTES
031600                               GIVING WS-ENTRY-TOTAL
031700             ADD  WS-ENTRY-TOTAL     TO ITEM-TOTAL(ITEM-IDX)
031800             IF  ITEM-TOTAL(ITEM-IDX) > ITEM-LARGEST-TOTAL
031900                 MOVE ITEM-TOTAL(ITEM-IDX)
032000                                 TO ITEM-LARGEST-TOTAL
032100             END-IF
032200         END-IF
032300     END-IF.
032400*
032500     SET  FUNC-READNEXT(NS)      TO TRUE.
032600     READ NETSTATS RECORD
032700       AT END
032800         SET STAT-EOFILE(NS)     TO TRUE
032900     END-READ.
033000*
033100 C99-EXIT-AGG.
033200     EXIT.
033300*
033400/*****************************************************************
033500*    FIND THE TABLE SLOT FOR NS-UID, ADDING A NEW ENTRY ON FIRST *
033600*    SIGHT.  SEARCHED LINEARLY THE SAME WAY THE SHOP SEARCHES A  *
033700*    SMALL PERMISSION TABLE ELSEWHERE IN THIS APPLICATION.       *
033800******************************************************************
033900 C10-FIND-OR-ADD-ITEM.
034000*
034100     MOVE 'N'                    TO WS-ITEM-FOUND.
034150     SET  ITEM-IDX               TO 1.
034200     PERFORM C11-SEARCH-LOOP THRU C12-EXIT-SRCH
034300       UNTIL ITEM-IDX > ITEM-COUNT
034400          OR ITEM-KEY(ITEM-IDX) = NS-UID.
034700     IF  ITEM-IDX <= ITEM-COUNT
034800         MOVE 'Y'                TO WS-ITEM-FOUND
034900     ELSE
035000         IF  ITEM-COUNT >= 500
035100             DISPLAY THIS-PGM ': ITEM-TABLE FULL, IGNORING UID='
035200                        NS-UID UPON PRINTER
035300         ELSE
035400             MOVE NS-UID         TO STAGE-KEY
035500             MOVE ZERO           TO STAGE-CATEGORY
035600             MOVE ZERO           TO STAGE-TOTAL
035700             ADD  1              TO ITEM-COUNT
035800             MOVE ITEM-COUNT     TO ITEM-IDX
035900             MOVE STAGE-KEY      TO ITEM-KEY(ITEM-IDX)
036000             MOVE STAGE-CATEGORY TO ITEM-CATEGORY(ITEM-IDX)
036100             MOVE STAGE-TOTAL    TO ITEM-TOTAL(ITEM-IDX)
036200         END-IF
036300     END-IF.
036400*
036450 C11-SEARCH-LOOP.
036460     SET  ITEM-IDX UP BY 1.
036470 C12-EXIT-SRCH.
036480     EXIT.
036490*
036500 C15-EXIT-FIND.
036600     EXIT.
036700*
036800/*****************************************************************
036900*    STEPS 2-4 OF THE BATCH FLOW - WALK THE ENABLED TRACKING     *
037000*    RECORDS THROUGH DUMAINT, APPLY THE WARNING RULE ENGINE TO   *
037100*    EACH ONE WITH AN AGGREGATED ITEM, AND UPSERT THE RESULT.    *
037200******************************************************************
037300 D00-PROCESS-ENABLED-APPS.
037400*
037500     IF  NOT BROWSE-WAS-STARTED
037600         SET  DUMP-FUNC-START-BROWSE TO TRUE
037700         CALL 'DUMAINT'           USING DUMAINT-PARMS
037800         MOVE DUMP-RETURN-CODE       TO RTC-CODE
037900         SET  BROWSE-WAS-STARTED     TO TRUE
038000     END-IF.
038100*
038200     IF  RTC-CODE = ZERO
038300         SET  DUMP-FUNC-NEXT-ENABLED TO TRUE
038400         CALL 'DUMAINT'           USING DUMAINT-PARMS
038500         MOVE DUMP-RETURN-CODE       TO RTC-CODE
038600     END-IF.
038700*
038800     IF  RTC-CODE = ZERO
038900     AND DUMP-RECORD-FOUND
039000         SET  ITEM-IDX               TO 1
039100         PERFORM C11-SEARCH-LOOP THRU C12-EXIT-SRCH
039200           UNTIL ITEM-IDX > ITEM-COUNT
039300              OR ITEM-KEY(ITEM-IDX) = DUMP-UID
039500         IF  ITEM-IDX <= ITEM-COUNT
039600             ADD  1                  TO WS-APPS-PROCESSED
039700             PERFORM E00-APPLY-WARNING-RULE THRU E99-EXIT-RULE
039800         END-IF
039900     END-IF.
040000*
040100 D99-EXIT-PROC.
040200     EXIT.
040300*
040400/*****************************************************************
040500*    BUSINESS RULE - DELTA, IDLE TEST, AVERAGING AND WARNING     *
040600*    EVALUATION FOR ONE ENABLED TRACKING RECORD.                 *
040700******************************************************************
040800 E00-APPLY-WARNING-RULE.
040900*
041000     MOVE DUMP-ENABLE            TO DU-ENABLE.
041100     MOVE DUMP-ACTIVE            TO DU-ACTIVE.
041200     MOVE DUMP-BYTES             TO DU-BYTES.
041300     MOVE DUMP-SLOW-AVG          TO DU-SLOW-AVG.
041400     MOVE DUMP-SLOW-SAMPLES      TO DU-SLOW-SAMPLES.
041500     MOVE DUMP-FAST-AVG          TO DU-FAST-AVG.
041600     MOVE DUMP-FAST-SAMPLES      TO DU-FAST-SAMPLES.
041700     MOVE DU-ACTIVE              TO WS-PREV-ACTIVE.
041800*
041900* RULE 1 - DELTA.
042000     IF  DU-BYTES = ZERO
042100         MOVE ZERO               TO WS-BYTES-DELTA
042200     ELSE
042300         SUBTRACT DU-BYTES FROM ITEM-TOTAL(ITEM-IDX)
042400                               GIVING WS-BYTES-DELTA
042500     END-IF.
042600*
042700     IF  WS-BYTES-DELTA <= WC-MAX-IDLE-BW
042800*        RULE 2 - IDLE SAMPLE, ONLY DU-BYTES MOVES.
042900         MOVE ITEM-TOTAL(ITEM-IDX) TO DU-BYTES
043000     ELSE
043100*        RULE 3 - ACTIVE SAMPLE.
043200         IF  DU-SLOW-SAMPLES < WC-MIN-SLOW-SAMPLES
043300             PERFORM F00-WARM-UP-SAMPLE THRU F99-EXIT-WARM
043400         ELSE
043500             PERFORM G00-EVALUATION-SAMPLE THRU G99-EXIT-EVAL
043600         END-IF
043700         MOVE ITEM-TOTAL(ITEM-IDX) TO DU-BYTES
043800     END-IF.
043900*
044000     SET  DUMP-FUNC-ADD-UPDATE   TO TRUE.
044100     MOVE DUMP-UID               TO DUMP-UID.
044200     MOVE 'N'                    TO DUMP-SET-LABEL.
044300     MOVE 'Y'                    TO DUMP-SET-ENABLE
044400                                    DUMP-SET-ACTIVE
044500                                    DUMP-SET-BYTES
044600                                    DUMP-SET-AVERAGES.
044700     MOVE DU-ENABLE              TO DUMP-ENABLE.
044800     MOVE DU-ACTIVE              TO DUMP-ACTIVE.
044900     MOVE DU-BYTES               TO DUMP-BYTES.
045000     MOVE DU-SLOW-AVG            TO DUMP-SLOW-AVG.
045100     MOVE DU-SLOW-SAMPLES        TO DUMP-SLOW-SAMPLES.
045200     MOVE DU-FAST-AVG            TO DUMP-FAST-AVG.
045300     MOVE DU-FAST-SAMPLES        TO DUMP-FAST-SAMPLES.
045400     CALL 'DUMAINT'           USING DUMAINT-PARMS.
045500     IF  DUMP-RETURN-CODE NOT = ZERO
045600         MOVE DUMP-RETURN-CODE   TO RTC-CODE
045700     END-IF.
045800*
045900 E99-EXIT-RULE.
046000     EXIT.
046100*
046200/*****************************************************************
046300*    WARM-UP PHASE - NO WARNING IS EVALUATED.  FAST-SAMPLES      *
046400*    STOPS INCREMENTING ONCE IT REACHES MIN-FAST-SAMPLE-COUNT    *
046500*    BUT THE FAST AVERAGE KEEPS UPDATING.                        *
046600******************************************************************
046700 F00-WARM-UP-SAMPLE.
046800*
046900     MOVE DU-SLOW-AVG            TO CA-AVG-IN.
047000     MOVE DU-SLOW-SAMPLES        TO CA-SAMPLES-IN.
047100     MOVE WC-MIN-SLOW-SAMPLES    TO CA-MIN-SAMPLES.
047200     MOVE WS-BYTES-DELTA         TO CA-DELTA-IN.
047300     PERFORM H00-COMPUTE-AVG THRU H99-EXIT-COMP.
047400     MOVE CA-RESULT              TO DU-SLOW-AVG.
047500     ADD  1                      TO DU-SLOW-SAMPLES.
047600*
047700     MOVE DU-FAST-AVG            TO CA-AVG-IN.
047800     MOVE DU-FAST-SAMPLES        TO CA-SAMPLES-IN.
047900     MOVE WC-MIN-FAST-SAMPLES    TO CA-MIN-SAMPLES.
048000     MOVE WS-BYTES-DELTA         TO CA-DELTA-IN.
048100     PERFORM H00-COMPUTE-AVG THRU H99-EXIT-COMP.
048200     MOVE CA-RESULT              TO DU-FAST-AVG.
048300     IF  DU-FAST-SAMPLES < WC-MIN-FAST-SAMPLES
048400         ADD  1                  TO DU-FAST-SAMPLES
048500     END-IF.
048600*
048700     MOVE ZERO                   TO DU-ACTIVE.
048800*
048900 F99-EXIT-WARM.
049000     EXIT.
049100*
049200/*****************************************************************
049300*    EVALUATION PHASE - THE WARNING TEST USES THE AVERAGES AS    *
049400*    READ, THEN BOTH AVERAGES ARE UPDATED AFTERWARD WITHOUT      *
049500*    INCREMENTING EITHER SAMPLE COUNT FURTHER.                   *
049600******************************************************************
049700 G00-EVALUATION-SAMPLE.
049800*
049900     MOVE ZERO                   TO EP-PERCENT.
050000     IF  DU-SLOW-AVG > ZERO
050100         COMPUTE EP-PERCENT ROUNDED =
050200             (DU-FAST-AVG - DU-SLOW-AVG) * 100 / DU-SLOW-AVG
050300     END-IF.
050400*
050500     IF  DU-FAST-AVG > DU-SLOW-AVG
050600     AND EP-PERCENT > WC-WARNING-PERCENT
050700         IF  WS-PREV-ACTIVE = 0
050800             MOVE 1              TO WARN-FIRST
050900         ELSE
051000             MOVE 0              TO WARN-FIRST
051100         END-IF
051200         MOVE DUMP-UID           TO WARN-UID
051300         MOVE DUMP-LABEL         TO WARN-LABEL
051400         MOVE DU-FAST-AVG        TO WARN-FAST-AVG
051500         MOVE DU-SLOW-AVG        TO WARN-SLOW-AVG
051600         WRITE WARNOUT-RECORD FROM WARN-RECORD
051700         ADD  1                  TO WS-WARNINGS-EMITTED
051800         MOVE 1                  TO DU-ACTIVE
051900     ELSE
052000         MOVE 0                  TO DU-ACTIVE
052100     END-IF.
052200*
052300     MOVE DU-SLOW-AVG            TO CA-AVG-IN.
052400     MOVE DU-SLOW-SAMPLES        TO CA-SAMPLES-IN.
052500     MOVE WC-MIN-SLOW-SAMPLES    TO CA-MIN-SAMPLES.
052600     MOVE WS-BYTES-DELTA         TO CA-DELTA-IN.
052700     PERFORM H00-COMPUTE-AVG THRU H99-EXIT-COMP.
052800     MOVE CA-RESULT              TO DU-SLOW-AVG.
052900*
053000     MOVE DU-FAST-AVG            TO CA-AVG-IN.
053100     MOVE DU-FAST-SAMPLES        TO CA-SAMPLES-IN.
053200     MOVE WC-MIN-FAST-SAMPLES    TO CA-MIN-SAMPLES.
053300     MOVE WS-BYTES-DELTA         TO CA-DELTA-IN.
053400     PERFORM H00-COMPUTE-AVG THRU H99-EXIT-COMP.
053500     MOVE CA-RESULT              TO DU-FAST-AVG.
053600*
053700 G99-EXIT-EVAL.
053800     EXIT.
053900*
054000/*****************************************************************
054100*    COMPUTE-AVG - SHARED MOVING-AVERAGE FORMULA.                *
054200*    WARM-UP   (SAMPLES < MIN-SAMPLES) -                         *
054300*        RESULT = (AVG * SAMPLES + DELTA) / (SAMPLES + 1)        *
054400*    STEADY STATE (SAMPLES >= MIN-SAMPLES) -                     *
054500*        RESULT = (AVG * (SAMPLES - 1) + DELTA) / SAMPLES        *
054600*    TRUNCATED TOWARD ZERO, NO ROUNDING.  CA-PRODUCT CARRIES 18  *
054700*    DIGITS SO THE INTERMEDIATE MULTIPLY CANNOT OVERFLOW.        *
054800******************************************************************
054900 H00-COMPUTE-AVG.
055000*
055100     IF  CA-SAMPLES-IN < CA-MIN-SAMPLES
055200         COMPUTE CA-PRODUCT =
055300             CA-AVG-IN * CA-SAMPLES-IN + CA-DELTA-IN
055400         COMPUTE CA-DIVISOR = CA-SAMPLES-IN + 1
055500     ELSE
055600         COMPUTE CA-PRODUCT =
055700             CA-AVG-IN * (CA-SAMPLES-IN - 1) + CA-DELTA-IN
055800         COMPUTE CA-DIVISOR = CA-SAMPLES-IN
055900     END-IF.
056000*
056100     IF  CA-DIVISOR = ZERO
056200         MOVE ZERO               TO CA-RESULT
056300     ELSE
056400         DIVIDE CA-PRODUCT BY CA-DIVISOR GIVING CA-RESULT
056500     END-IF.
056600*
056700 H99-EXIT-COMP.
056800     EXIT.
