000100******************************************************************
000200*                                                                *
000300*    DURSPCPY  -  WARNING-RESPONSE INPUT RECORD                  *
000400*                 DATA USAGE MONITOR (DU) SYSTEM                 *
000500*                                                                *
000600* FILE    :   DURESP   -  LINE SEQUENTIAL INPUT                  *
000700*                                                                *
000800* CARRIES THE USER'S ANSWER TO A WARNING NOTIFICATION (HIDE THE  *
000900* WARNING, OR DISABLE MOBILE DATA FOR THE APPLICATION).  THE     *
001000* MATCHING POLICY-REJECT OUTPUT RECORD LIVES IN ITS OWN MEMBER,  *
001050* DUBLKCPY, SO DUNOTIF CAN COPY EACH FD'S RECORD SEPARATELY.     *
001100*                                                                *
001200******************************************************************
001300*
001400* CHANGE HISTORY ------------------------------------------------
001450* 06/24/2024 DLC SPLIT NETBLOK-RECORD OUT TO DUBLKCPY SO EACH FD          DLC0624
001470*               COPIES ONLY ITS OWN RECORD (TICKET DU-030).               DLC0624
001500* 04/02/2024 DLC ORIGINAL MEMBER - DATA USAGE MONITOR PROJECT.
001600* END OF HISTORY ------------------------------------------------
001700*
001800 01  RESP-RECORD.
001900     05  RESP-ACTION              PIC X(10).
002000         88  RESP-IS-HIDE                  VALUE 'HIDE'.
002100         88  RESP-IS-DISABLE               VALUE 'DISABLE'.
002200     05  RESP-UID                 PIC 9(9).
002300     05  FILLER                   PIC X(21).
