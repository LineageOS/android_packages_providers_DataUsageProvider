000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    DUNOTIF.
000900 AUTHOR.        DAVE L CLARK.
001000 DATE-WRITTEN.  JULY 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       WARNING-RESPONSE HANDLING - READS THE USER'S
001500*               ANSWER TO EACH DATA-USAGE WARNING NOTIFICATION
001600*               (DURESP) AND EITHER SILENCES FUTURE WARNINGS
001700*               FOR THE APPLICATION (HIDE) OR TURNS OFF ITS
001800*               MONITORING AND TELLS THE CARRIER FEED TO BLOCK
001900*               ITS MOBILE DATA (DISABLE).
002000*
002100* CHANGE HISTORY ------------------------------------------------
002200* 07/94     DLC ORIGINAL PROGRAM.
002300* 03/98     DLC Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
002400*               THIS MEMBER, REVIEWED AND SIGNED OFF.
002500* 09/99     DLC Y2K REMEDIATION - FINAL SIGN-OFF, NO CHANGE.
002600* 01/04     DLC REWORKED THE EOF TEST TO THE SHARED VSMSTATW
002700*               STATUS TABLE CONDITION NAMES.
002800* 10/23/2019 DLC CONVERTED WORKING COUNTERS TO COMP PER SHOP
002900*               STANDARD (STD-0007).
003000* 04/02/2024 DLC ORIGINAL DATA USAGE MONITOR PROJECT REWORK -          DLC0424
003100*               HIDE CALLS DUUTIL'S NOTIF-DISABLE FUNCTION SO          DLC0424
003200*               THE ENGINE STOPS SELECTING THE RECORD WITHOUT          DLC0424
003300*               A FULL RESET (TICKET DU-022).  DISABLE LEAVES THE      DLC0424
003400*               TRACKING RECORD ALONE AND ONLY WRITES A NETBLOK        DLC0424
003500*               DIRECTIVE FOR THE CARRIER FEED (TICKET DU-023).        DLC0424
003600* 06/24/2024 DLC SPLIT DURSPCPY SO THE NETBLOK RECORD HAS ITS          DLC0624
003700*               OWN MEMBER (DUBLKCPY) - SEE THAT MEMBER'S             DLC0624
003800*               HISTORY (TICKET DU-030).                              DLC0624
003850* 07/18/2024 DLC DROPPED THE UNUSED WS-DOUBLE-WORD-NOT/WS-DATE-          DLC0724
003860*               WORK-NOT PAIR, NEVER REFERENCED IN THIS MEMBER'S         DLC0724
003870*               PROCEDURE DIVISION - THE SHOP STANDARD VSMSTATW          DLC0724
003880*               COPYBOOK ALREADY ON FILE SUPPLIES THE SAME SHAPE         DLC0724
003890*               GENERICALLY (TICKET DU-036).                            DLC0724
003900* END OF HISTORY ------------------------------------------------
004000*
004100/*****************************************************************
004200*                                                                *
004300*    ENVIRONMENT DIVISION                                        *
004400*                                                                *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700*
004800******************************************************************
004900*    CONFIGURATION SECTION                                       *
005000******************************************************************
005100 CONFIGURATION SECTION.
005200*
005300 SOURCE-COMPUTER. IBM-2086-A04-140.
005400 OBJECT-COMPUTER. IBM-2086-A04-140.
005500*
005600 SPECIAL-NAMES.
005700     SYSLST IS PRINTER,
005800     UPSI-7 ON STATUS IS WITH-UPDATES.
005900*
006000******************************************************************
006100*    INPUT-OUTPUT SECTION                                        *
006200******************************************************************
006300 INPUT-OUTPUT SECTION.
006400*
006500 FILE-CONTROL.
006600*
006700     SELECT DURESP
006800         ASSIGN TO DURESP
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FILE1-STAT.
007100*
007200     SELECT NETBLOK
007300         ASSIGN TO NETBLOK
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FILE2-STAT.
007600*
007700/*****************************************************************
007800*                                                                *
007900*    DATA DIVISION                                               *
008000*                                                                *
008100******************************************************************
008200 DATA DIVISION.
008300*
008400******************************************************************
008500*    FILE SECTION                                                *
008600******************************************************************
008700 FILE SECTION.
008800*
008900 FD  DURESP
009000     RECORD CONTAINS 40 CHARACTERS.
009100 COPY DURSPCPY.
009200*
009300 FD  NETBLOK
009400     RECORD CONTAINS 40 CHARACTERS.
009500 COPY DUBLKCPY.
009600*
009700******************************************************************
009800*    WORKING-STORAGE SECTION                                     *
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100*
010200 01  WS-FIELDS.
010300   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
010400   03  THIS-PGM                  PIC  X(8)    VALUE 'DUNOTIF'.
010500   03  DR                        PIC S9(04)   BINARY VALUE 1.
010600   03  NB                        PIC S9(04)   BINARY VALUE 2.
010700*
010800   03  WS-RUN-DATE               PIC  9(08).
010900   03  WS-RUN-TIME               PIC  9(08).
011000*
011100   03  WS-RESPONSES-READ         PIC S9(07)   BINARY VALUE ZERO.
011200   03  WS-HIDES-PROCESSED        PIC S9(07)   BINARY VALUE ZERO.
011300   03  WS-DISABLES-PROCESSED     PIC S9(07)   BINARY VALUE ZERO.
011400   03  WS-RESPONSES-IGNORED      PIC S9(07)   BINARY VALUE ZERO.
011500*
011600   03  VAR-EDIT                  PIC  Z(6)9-.
011700*
011800 COPY DUUTLPRM.
011900*
012000 COPY RTCMAN.
012100*
012200 COPY VSMSTATW.
012300*
013400/*****************************************************************
013500*                                                                *
013600*    PROCEDURE DIVISION                                          *
013700*                                                                *
013800******************************************************************
013900 PROCEDURE DIVISION.
014000*
014100******************************************************************
014200*    MAINLINE ROUTINE                                            *
014300******************************************************************
014400 A00-MAINLINE-ROUTINE.
014500*
014600     PERFORM B10-INITIALIZATION    THRU B15-EXIT.
014700*
014800     IF  RTC-CODE = ZERO
014900         PERFORM C00-PROCESS-RESPONSE THRU C99-EXIT-RSP
015000           UNTIL STAT-EOFILE(DR) OR RTC-CODE NOT = ZERO
015100     END-IF.
015200*
015300     PERFORM B20-TERMINATION       THRU B25-EXIT.
015400*
015500     DISPLAY THIS-PGM ': RESPONSES READ    = ' WS-RESPONSES-READ
015600                                   UPON PRINTER.
015700     DISPLAY THIS-PGM ': HIDES PROCESSED    = ' WS-HIDES-PROCESSED
015800                                   UPON PRINTER.
015900     DISPLAY THIS-PGM ': DISABLES PROCESSED = '
016000                   WS-DISABLES-PROCESSED UPON PRINTER.
016100     DISPLAY THIS-PGM ': RESPONSES IGNORED  = '
016200                   WS-RESPONSES-IGNORED UPON PRINTER.
016300*
016400     GOBACK.
016500*
016600/*****************************************************************
016700*    PROGRAM INITIALIZATION ROUTINE                              *
016800******************************************************************
016900 B10-INITIALIZATION.
017000*
017100     COPY BATCHINI.
017200*
017300     OPEN INPUT DURESP
017400          OUTPUT NETBLOK.
017500     IF  FILE1-STAT NOT = '00'
017600     OR  FILE2-STAT NOT = '00'
017700         DISPLAY THIS-PGM ': OPEN ERROR, FILE1=' FILE1-STAT
017800                    ' FILE2=' FILE2-STAT UPON PRINTER
017900         MOVE +16                 TO RTC-CODE
018000     ELSE
018100         PERFORM C90-READ-DURESP  THRU C95-EXIT-RD
018200     END-IF.
018300*
018400 B15-EXIT.
018500     EXIT.
018600*
018700/*****************************************************************
018800*    PROGRAM TERMINATION ROUTINE                                 *
018900******************************************************************
019000 B20-TERMINATION.
019100*
019200     CLOSE DURESP NETBLOK.
019300     COPY BATCHRTN.
019400*
019500 B25-EXIT.
019600     EXIT.
019700*
019800/*****************************************************************
019900*    PROCESS ONE RESPONSE - UID 0 IS A PLACEHOLDER RECORD AND    *
020000*    IS IGNORED.  HIDE CLEARS DU-ENABLE THROUGH DUUTIL'S         *
020100*    NOTIF-DISABLE FUNCTION (SEE THAT PROGRAM'S CHANGE HISTORY   *
020200*    FOR WHY THE FULL RESET IS DEFERRED).  DISABLE DOES NOT      *
020300*    TOUCH THE TRACKING RECORD AT ALL - IT ONLY WRITES A NETBLOK *
020400*    DIRECTIVE FOR THE CARRIER FEED (TICKET DU-023).             *
020500******************************************************************
020600 C00-PROCESS-RESPONSE.
020700*
020800     ADD  1                       TO WS-RESPONSES-READ.
020900*
021000     IF  RESP-UID = ZERO
021100         ADD  1                   TO WS-RESPONSES-IGNORED
021200     ELSE
021300         EVALUATE TRUE
021400         WHEN RESP-IS-HIDE
021500             PERFORM D00-CALL-NOTIF-DISABLE THRU D99-EXIT-CND
021600             IF  RTC-CODE = ZERO
021650                 ADD  1           TO WS-HIDES-PROCESSED
021680             END-IF
021800         WHEN RESP-IS-DISABLE
021900             PERFORM E00-WRITE-NETBLOK THRU E99-EXIT-BLK
022000             IF  RTC-CODE = ZERO
022100                 ADD  1           TO WS-DISABLES-PROCESSED
022200             END-IF
022300         WHEN OTHER
022400             DISPLAY THIS-PGM ': IGNORED - UNKNOWN RESPONSE '
022600                        RESP-ACTION ' FOR UID=' RESP-UID
022700                        UPON PRINTER
022800             ADD  1               TO WS-RESPONSES-IGNORED
022900         END-EVALUATE
023000     END-IF.
023100*
023200     PERFORM C90-READ-DURESP      THRU C95-EXIT-RD.
023300*
023400 C99-EXIT-RSP.
023500     EXIT.
023600*
023700/*****************************************************************
023800*    READ THE NEXT DURESP RECORD, FLAGGING EOF VIA THE SHARED    *
023900*    VSMSTATW CONDITION NAME FOR THIS FILE SLOT.                 *
024000******************************************************************
024100 C90-READ-DURESP.
024200*
024300     READ DURESP
024400         AT END
024500             SET  STAT-EOFILE(DR)    TO TRUE
024600     END-READ.
024700*
024800 C95-EXIT-RD.
024900     EXIT.
025000*
025100/*****************************************************************
025200*    CALL DUUTIL'S NOTIF-DISABLE FUNCTION FOR THE RESPONSE UID.  *
025300******************************************************************
025400 D00-CALL-NOTIF-DISABLE.
025500*
025600     SET  DUUP-FUNC-NOTIF-DISABLE TO TRUE.
025700     MOVE RESP-UID                TO DUUP-UID.
025800     MOVE 'N'                     TO DUUP-LABEL-SUPPLIED.
025900     CALL 'DUUTIL'             USING DUUTIL-PARMS.
026000     IF  DUUP-RETURN-CODE NOT = ZERO
026100         MOVE DUUP-RETURN-CODE    TO RTC-CODE
026200     END-IF.
026300*
026400 D99-EXIT-CND.
026500     EXIT.
026600*
026700/*****************************************************************
026800*    WRITE THE CARRIER-FEED POLICY-REJECT DIRECTIVE.             *
026900******************************************************************
027000 E00-WRITE-NETBLOK.
027100*
027200     MOVE RESP-UID                TO NETBLOK-UID.
027300     WRITE NETBLOK-RECORD.
027400     IF  FILE2-STAT NOT = '00'
027500         DISPLAY THIS-PGM ': WRITE ERROR ON NETBLOK, STATUS='
027600                    FILE2-STAT UPON PRINTER
027700         MOVE +16                 TO RTC-CODE
027800     END-IF.
027900*
028000 E99-EXIT-BLK.
028100     EXIT.
