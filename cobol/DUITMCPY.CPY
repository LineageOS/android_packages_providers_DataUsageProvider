000100******************************************************************
000200*                                                                *
000300*    DUITMCPY  -  IN-MEMORY PER-APPLICATION AGGREGATION TABLE    *
000400*                 DATA USAGE MONITOR (DU) SYSTEM                 *
000500*                                                                *
000600* BUILT BY DUSAMPL STEP C00 FROM THE NETSTATS FEED (SEE          *
000700* DUNETCPY) BEFORE THE ENABLED DATAUSAGE RECORDS ARE WALKED.     *
000800* A SMALL PHONE ENROLS AT MOST A FEW HUNDRED APPLICATIONS SO A   *
000900* LINEAR OCCURS TABLE, SEARCHED THE SAME WAY THE SHOP SEARCHES   *
001000* BSM-SEC-USERID IN IESCNTLP, IS SUFFICIENT.                     *
001100*                                                                *
001200******************************************************************
001300*
001400* CHANGE HISTORY ------------------------------------------------
001500* 06/24/2024 DLC SPLIT OUT OF DUNETCPY SO DUSAMPL CAN COPY THE          DLC0624
001520*               STATS RECORD AND THE TABLE INTO DIFFERENT              DLC0624
001540*               SECTIONS WITHOUT A DUPLICATE DEFINITION (DU-030).      DLC0624
001600* END OF HISTORY ------------------------------------------------
001700*
001800 01  ITEM-TABLE.
001900     05  ITEM-COUNT               PIC S9(4)   BINARY VALUE ZERO.
002000     05  ITEM-LARGEST-TOTAL       PIC 9(15)   VALUE ZERO.
002100     05  ITEM-ENTRY               OCCURS 500 TIMES
002200                                  INDEXED BY ITEM-IDX.
002300         10  ITEM-KEY             PIC 9(9).
002400         10  ITEM-CATEGORY        PIC 9(1).
002500             88  ITEM-IS-APPLICATION          VALUE 0.
002600             88  ITEM-IS-USER-BUCKET          VALUE 1.
002700         10  ITEM-TOTAL           PIC 9(15).
002800*
002900* ALTERNATE VIEW OF A TABLE ENTRY USED WHEN STAGING A NEW ENTRY
003000* BEFORE ITS SLOT IS KNOWN (BUILT IN WORKING-STORAGE, MOVED IN).
003100 01  ITEM-ENTRY-STAGE.
003200     05  STAGE-KEY                PIC 9(9)    VALUE ZERO.
003300     05  STAGE-CATEGORY           PIC 9(1)    VALUE ZERO.
003400     05  STAGE-TOTAL              PIC 9(15)   VALUE ZERO.
003500 01  ITEM-ENTRY-STAGE-R REDEFINES ITEM-ENTRY-STAGE.
003600     05  STAGE-SORTKEY            PIC 9(10).
003700     05  FILLER                   PIC X(15).
