000100******************************************************************
000200*                                                                *
000300*    DUTRKCPY  -  DATAUSAGE PER-APPLICATION TRACKING RECORD      *
000400*                 DATA USAGE MONITOR (DU) SYSTEM                 *
000500*                                                                *
000600* FILE    :   DATAUSAGE  -  VSAM KSDS, RECORD KEY IS DU-UID      *
000700*                                                                *
000800* ONE RECORD PER APPLICATION ENROLLED FOR MOBILE DATA MONITORING.*
000900* UID 000000000 IS RESERVED FOR THE DUMAINT SEQUENCE-CONTROL     *
001000* RECORD (NEXT-AVAILABLE DU-ID) AND IS NEVER RETURNED TO A       *
001100* CALLER AS A REAL TRACKING RECORD.                              *
001200*                                                                *
001300******************************************************************
001400*
001500* CHANGE HISTORY ------------------------------------------------
001600* 04/02/2024 DLC ORIGINAL MEMBER - DATA USAGE MONITOR PROJECT.
001700* END OF HISTORY ------------------------------------------------
001800*
001900 01  DU-RECORD.
002000     05  DU-ID                    PIC 9(9).
002100     05  DU-UID                   PIC 9(9).
002200     05  DU-ENABLE                PIC 9(1).
002300         88  DU-MONITORING-ON                 VALUE 1.
002400         88  DU-MONITORING-OFF                VALUE 0.
002500     05  DU-ACTIVE                PIC 9(1).
002600         88  DU-WARNING-IS-ON                 VALUE 1.
002700         88  DU-WARNING-IS-OFF                VALUE 0.
002800     05  DU-LABEL                 PIC X(40).
002900     05  DU-COUNTERS.
003000         10  DU-BYTES             PIC 9(15).
003100         10  DU-SLOW-AVG          PIC 9(15).
003200         10  DU-SLOW-SAMPLES      PIC 9(5).
003300         10  DU-FAST-AVG          PIC 9(15).
003400         10  DU-FAST-SAMPLES      PIC 9(5).
003500     05  DU-EXTRA                 PIC X(80).
003600     05  FILLER                   PIC X(20).
003700*
003800* ONE-MOVE RESET OF ALL ACCUMULATED COUNTERS (USED BY DUMAINT ON
003900* INSERT, AND BY ANY FUTURE "FULL RESET" OF AN EXISTING RECORD).
004000 01  DU-COUNTERS-NUM   REDEFINES  DU-COUNTERS  PIC 9(55).
