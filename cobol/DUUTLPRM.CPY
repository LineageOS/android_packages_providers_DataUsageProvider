000100******************************************************************
000200*                                                                *
000300*    DUUTLPRM  -  CALL PARAMETER BLOCK FOR SUBPROGRAM DUUTIL     *
000400*                 DATA USAGE MONITOR (DU) SYSTEM                 *
000500*                                                                *
000600* DUUTIL NEVER TOUCHES DATAUSAGE DIRECTLY - IT BUILDS A DUMAINT- *
000700* PARMS BLOCK (DUMANPRM) AND CALLS DUMAINT FOR ALL STORAGE.       *
000800*                                                                *
000900* DUUP-FUNCTION VALUES -                                         *
001000*   'A'  ADD      (INSERT ID + LABEL)                            *
001100*   'R'  REMOVE   (DELETE BY ID)                                 *
001200*   'E'  ENABLE   (SET DU-ENABLE = 1, OPTIONAL LABEL)             *
001300*   'X'  DISABLE  (SET DU-ENABLE = 0, OPTIONAL LABEL)             *
001400*   'Q'  GET-ENABLE (RETURN DUUP-ENABLED)                         *
001500*   'N'  QUALIFIED-NETWORK CHECK (IGNORES DUUP-UID)               *
001600*   'T'  NOTIFICATION-TRIGGERED DISABLE (HIDE RESPONSE - SETS    *
001700*        DU-ENABLE = 0 ONLY, SEE DUNOTIF CHANGE HISTORY)          *
001800*                                                                *
001900******************************************************************
002000*
002100* CHANGE HISTORY ------------------------------------------------
002200* 04/02/2024 DLC ORIGINAL MEMBER - DATA USAGE MONITOR PROJECT.
002300* END OF HISTORY ------------------------------------------------
002400*
002500 01  DUUTIL-PARMS.
002600     05  DUUP-FUNCTION            PIC X(1).
002700         88  DUUP-FUNC-ADD                 VALUE 'A'.
002800         88  DUUP-FUNC-REMOVE              VALUE 'R'.
002900         88  DUUP-FUNC-ENABLE              VALUE 'E'.
003000         88  DUUP-FUNC-DISABLE             VALUE 'X'.
003100         88  DUUP-FUNC-GET-ENABLE          VALUE 'Q'.
003200         88  DUUP-FUNC-QUALIFIED           VALUE 'N'.
003300         88  DUUP-FUNC-NOTIF-DISABLE       VALUE 'T'.
003400     05  DUUP-UID                 PIC 9(9).
003500     05  DUUP-LABEL-SUPPLIED      PIC X(1)   VALUE 'N'.
003600         88  DUUP-LABEL-WAS-SUPPLIED       VALUE 'Y'.
003700     05  DUUP-LABEL               PIC X(40).
003800     05  DUUP-NETSTATE.
003900         10  DUUP-NS-CONNECTED    PIC X(1).
004000         10  DUUP-NS-TYPE         PIC X(1).
004100         10  DUUP-NS-METERED      PIC X(1).
004200     05  DUUP-ENABLED             PIC X(1)   VALUE 'N'.
004300         88  DUUP-IS-ENABLED               VALUE 'Y'.
004400     05  DUUP-QUALIFIED           PIC X(1)   VALUE 'N'.
004500         88  DUUP-IS-QUALIFIED             VALUE 'Y'.
004600     05  DUUP-RETURN-CODE         PIC S9(4)  BINARY VALUE ZERO.
004700         88  DUUP-NORMAL                   VALUE ZERO.
004800         88  DUUP-ABEND                    VALUE +16.
004900     05  FILLER                   PIC X(10).
