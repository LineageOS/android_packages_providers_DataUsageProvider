000100******************************************************************
000200*                                                                *
000300*    DUEVTCPY  -  APPLICATION INSTALL/REMOVE EVENT RECORD        *
000400*                 DATA USAGE MONITOR (DU) SYSTEM                 *
000500*                                                                *
000600* FILE    :   APP-EVENTS  -  LINE SEQUENTIAL INPUT               *
000700*                                                                *
000800* ONE RECORD PER PACKAGE-MANAGER EVENT FORWARDED TO DUINSTL FOR   *
000900* APPLICATION-LIST MAINTENANCE.  EV-ACTION IS MATCHED CASE-       *
001000* INSENSITIVE SINCE UPSTREAM FEEDS ARE NOT CONSISTENT ABOUT IT -   *
001050* SEE DUACTCPY FOR THE UPPERCASED WORKING COPY DUINSTL BUILDS.     *
001100*                                                                *
001200******************************************************************
001300*
001400* CHANGE HISTORY ------------------------------------------------
001450* 06/24/2024 DLC SPLIT THE UPPERCASED WORKING COPY OF EV-ACTION           DLC0624
001470*               OUT TO DUACTCPY SO THIS MEMBER STAYS A CLEAN FD           DLC0624
001480*               RECORD WITH NO SECOND 01 SHARING ITS STORAGE              DLC0624
001490*               (TICKET DU-030).                                         DLC0624
001500* 04/02/2024 DLC ORIGINAL MEMBER - DATA USAGE MONITOR PROJECT.
001600* END OF HISTORY ------------------------------------------------
001700*
001800 01  EV-RECORD.
001900     05  EV-ACTION                PIC X(20).
002000         88  EV-ACTION-BLANK               VALUE SPACES.
002100     05  EV-UID                   PIC 9(9).
002200     05  EV-LABEL                 PIC X(40).
002300     05  FILLER                   PIC X(11).
