000100******************************************************************
000200*                                                                *
000300*    DUBLKCPY  -  NETWORK-BLOCK DIRECTIVE OUTPUT RECORD          *
000400*                 DATA USAGE MONITOR (DU) SYSTEM                 *
000500*                                                                *
000600* FILE    :   NETBLOK  -  LINE SEQUENTIAL OUTPUT                 *
000700*                                                                *
000800* THE POLICY-REJECT DIRECTIVE HANDED TO THE CARRIER ACCESS-      *
000900* CONTROL FEED WHEN DUNOTIF PROCESSES A DISABLE RESPONSE.        *
001000*                                                                *
001100******************************************************************
001200*
001300* CHANGE HISTORY ------------------------------------------------
001400* 06/24/2024 DLC SPLIT OUT OF DURSPCPY (TICKET DU-030).
001500* END OF HISTORY ------------------------------------------------
001600*
001700 01  NETBLOK-RECORD.
001800     05  NETBLOK-UID              PIC 9(9).
001900     05  NETBLOK-REASON           PIC X(20)  VALUE
002000                                     'MOBILE DATA BLOCKED'.
002100     05  FILLER                   PIC X(11).
